000100*----------------------------------------------------------------
000200*  READ-ORDER-LINE-ITEM-NEXT-RECORD.CBL - sequential scan of the
000300*  line-item file, used to build the OCCURS table of a single
000400*  order's menu lines (ORDLIN-ORDER-ID match).
000500*----------------------------------------------------------------
000600 READ-ORDER-LINE-ITEM-NEXT-RECORD.
000700
000800     READ ORDER-LINE-ITEM-FILE NEXT RECORD
000900        AT END
001000           MOVE "Y" TO W-END-OF-ORDER-LINE-ITEM-FILE.
001100*------------------------------------------------------------
