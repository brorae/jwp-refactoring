000100*----------------------------------------------------------------
000200*  PL-LOOK-FOR-MENU-RECORD.CBL
000300*  RULE O3 - caller moves the candidate id into MENU-ID first;
000400*  this paragraph sets W-FOUND-MENU-RECORD.
000500*  1994-07-05  JK   original cut
000600*----------------------------------------------------------------
000700 LOOK-FOR-MENU-RECORD.
000800
000900     MOVE "Y" TO W-FOUND-MENU-RECORD.
001000
001100     READ MENU-FILE RECORD
001200        INVALID KEY
001300           MOVE "N" TO W-FOUND-MENU-RECORD.
001400*------------------------------------------------------------
