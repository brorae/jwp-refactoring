000100*----------------------------------------------------------------
000200*  ORDER-SERVICE.COB
000300*
000400*  Takes a new order against an occupied table (RULE O1/O2),
000500*  keys each line item against the MENU file (RULE O3), forces
000600*  the header to COOKING on create (RULE O4), lists orders with
000700*  their lines, and walks an order through its status states
000800*  (RULE O5/O6).  Standard FK-checked ADD-MODULE shape for
000900*  CREATE, with the usual one-option-picks-one-paragraph
001000*  submenu fanning out to the four options overall.
001100*----------------------------------------------------------------
001200*  CHANGE LOG
001300*  ----------
001400*  1994-07-05  TV   0000   original cut - CREATE and LIST only        0000
001500*  1994-07-05  TV   0021   RULE O4 - header forced to COOKING on      0021
001600*                          create, operators had been keying          0021
001700*                          their own starting status                  0021
001800*  1994-08-15  TV   0033   RULE O1/O2 table-occupied check added      0033
001900*                          ahead of the line-item loop, was           0033
002000*                          burning line-item keystrokes on a          0033
002100*                          table that turned out to be empty          0033
002200*  1995-11-20  RT   0048   CHANGE-STATUS-MODULE added                 0048
002300*  1996-04-02  RT   0054   RULE O6 terminal-state guard added -       0054
002400*                          a COMPLETION order had been moved back     0054
002500*                          to COOKING by a fat-fingered entry         0054
002600*  1998-12-02  PB   0061   Y2K READINESS REVIEW - ORDERED-TIME is     0061
002700*                          CCYY-based via wsstamp.cbl, COMPLIANT      0061
002800*  2002-01-14  KD   0066   LIST-MODULE now joins ORDER-LINE-ITEM-     0066
002900*                          FILE under each header, was listing        0066
003000*                          headers only since the table split         0066
003100*----------------------------------------------------------------
003200 IDENTIFICATION DIVISION.
003300 PROGRAM-ID. order-service.
003400 AUTHOR. T VANCE.
003500 INSTALLATION. KITCHENPOS DATA CENTER.
003600 DATE-WRITTEN. 07/05/94.
003700 DATE-COMPILED.
003800 SECURITY.  COMPANY CONFIDENTIAL - OPERATIONS STAFF ONLY.
003900
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM
004400     CLASS VALID-MENU-DIGIT  IS "0" THRU "3"
004500     UPSI-0 IS W-OPERATOR-OVERRIDE-SW.
004600
004700 INPUT-OUTPUT SECTION.
004800    FILE-CONTROL.
004900
005000       COPY "SLORDER.CBL".
005100       COPY "SLORDLIN.CBL".
005200       COPY "SLORDTBL.CBL".
005300       COPY "SLMENU.CBL".
005400       COPY "SLKPCTL.CBL".
005500
005600 DATA DIVISION.
005700    FILE SECTION.
005800
005900       COPY "FDORDER.CBL".
006000       COPY "FDORDLIN.CBL".
006100       COPY "FDORDTBL.CBL".
006200       COPY "FDMENU.CBL".
006300       COPY "FDKPCTL.CBL".
006400
006500    WORKING-STORAGE SECTION.
006600
006800       COPY "wsstamp.cbl".
006900
007000       01  W-OPTION                       PIC 9.
007100           88  VALID-OPTION                VALUE 0 THRU 3.
007200
007300       01  W-OPTION-R REDEFINES W-OPTION.
007400           05  W-OPTION-X                 PIC X.
007500
007600       01  W-FOUND-ORDER-TABLE-RECORD     PIC X.
007700           88  W-FOUND-ORDER-TABLE          VALUE "Y".
007800
007900       01  W-FOUND-MENU-RECORD            PIC X.
008000           88  W-FOUND-MENU                  VALUE "Y".
008100
008200       01  W-FOUND-ORDER-RECORD           PIC X.
008300           88  W-FOUND-ORDER                  VALUE "Y".
008400
008500       01  W-END-OF-ORDER-FILE            PIC X.
008600           88  END-OF-ORDER-FILE             VALUE "Y".
008700
008800       01  W-END-OF-ORDER-FILE-R REDEFINES W-END-OF-ORDER-FILE.
008900           05  FILLER                     PIC X.
009000
009100       01  W-END-OF-ORDER-LINE-ITEM-FILE       PIC X.
009200           88  END-OF-ORDER-LINE-FILE        VALUE "Y".
009300
009400       01  W-END-OF-ORDER-LINE-ITEM-FILE-R
009500                        REDEFINES W-END-OF-ORDER-LINE-ITEM-FILE.
009600           05  FILLER                     PIC X.
009700
009800       01  W-ERROR-WRITING                PIC X.
009900           88  ERROR-WRITING                 VALUE "Y".
010000
010100       01  W-REJECT-ORDER                 PIC X.
010200           88  ORDER-IS-REJECTED             VALUE "Y".
010300
010400       01  W-REJECT-ORDER-R REDEFINES W-REJECT-ORDER.
010500           05  FILLER                     PIC X.
010600
010700     01  W-ORDLIN-REL-KEY               PIC S9(9) COMP VALUE ZERO.
010800
010900       01  W-TABLE-HAS-ACTIVE-ORDER       PIC X.
011000           88  TABLE-HAS-ACTIVE-ORDER        VALUE "Y".
011100
011200       01  W-SCAN-TABLE-ID                PIC 9(9).
011300
011400       01  W-ORDER-LINE-TABLE.
011500           05  W-ORDER-LINE OCCURS 20 TIMES.
011600               10  W-LINE-MENU-ID          PIC 9(9).
011700               10  W-LINE-QUANTITY         PIC 9(7).
011800
011900       77  ENTRY-ORDTBL-ID                PIC 9(9).
012000       77  ENTRY-MENU-ID                  PIC 9(9).
012100       77  ENTRY-QUANTITY                 PIC 9(7).
012200       77  ENTRY-ORDHDR-ID                PIC 9(9).
012300       77  ENTRY-NEW-STATUS               PIC X(10).
012400     77  W-LINE-COUNT                   PIC S9(3) COMP VALUE ZERO.
012500       01  W-VALID-ANSWER                 PIC X.
012600           88  VALID-ANSWER                  VALUE "Y", "N".
012700
012800       77  MSG-CONFIRMATION               PIC X(52).
012900       77  DUMMY                          PIC X.
013000
013100 PROCEDURE DIVISION.
013200
013300     PERFORM GET-MENU-OPTION
013400     PERFORM GET-MENU-OPTION UNTIL
013500                                 W-OPTION EQUAL ZERO
013600                              OR VALID-OPTION.
013700
013800     PERFORM 0200-DO-OPTIONS UNTIL W-OPTION EQUAL ZERO.
013900
014000     EXIT PROGRAM.
014100
014200     STOP RUN.
014300*----------------------------------------------------------------
014400
014500 GET-MENU-OPTION.
014600
014700     PERFORM CLEAR-SCREEN.
014800     DISPLAY "                         ORDER MAINTENANCE PROGRAM".
014900     DISPLAY " "
015000     DISPLAY "                    ------------------------------".
015100     DISPLAY "                    | 1 - TAKE A NEW ORDER       |".
015200     DISPLAY "                    | 2 - LIST ORDERS            |".
015300     DISPLAY "                    | 3 - CHANGE ORDER STATUS    |".
015400     DISPLAY "                    | 0 - EXIT                   |".
015500     DISPLAY "                    ------------------------------".
015600     DISPLAY " "
015700     DISPLAY "                   - CHOOSE AN OPTION FROM MENU:  ".
015800     PERFORM JUMP-LINE 13 TIMES.
015900     ACCEPT W-OPTION
016000
016100     IF W-OPTION EQUAL ZERO
016200        DISPLAY "PROGRAM TERMINATED !"
016300     ELSE
016400        IF NOT VALID-OPTION
016500           DISPLAY "INVALID OPTION ! <ENTER> TO CONTINUE"
016600           ACCEPT DUMMY.
016700*----------------------------------------------------------------
016800
016900 0200-DO-OPTIONS.
017000
017100     OPEN I-O ORDER-FILE.
017200     OPEN I-O ORDER-LINE-ITEM-FILE.
017300     OPEN I-O ORDER-TABLE-FILE.
017400     OPEN INPUT MENU-FILE.
017500     OPEN I-O KPCTL-FILE.
017600
017700     GO TO 0210-RUN-OPTION-1 0220-RUN-OPTION-2 0230-RUN-OPTION-3
017800           DEPENDING ON W-OPTION.
017900     GO TO 0290-DO-OPTIONS-EXIT.
018000*----------------------------------------------------------------
018100
018200 0210-RUN-OPTION-1.
018300     PERFORM 0410-CREATE-MODULE THRU 0410-CREATE-MODULE-EXIT.
018400     GO TO 0290-DO-OPTIONS-EXIT.
018500*----------------------------------------------------------------
018600
018700 0220-RUN-OPTION-2.
018800     PERFORM 0420-LIST-MODULE THRU 0420-LIST-MODULE-EXIT.
018900     GO TO 0290-DO-OPTIONS-EXIT.
019000*----------------------------------------------------------------
019100
019200 0230-RUN-OPTION-3.
019300     PERFORM 0430-CHANGE-STATUS-MODULE THRU
019400             0430-CHANGE-STATUS-MODULE-EXIT.
019500*----------------------------------------------------------------
019600
019700 0290-DO-OPTIONS-EXIT.
019800
019900     CLOSE ORDER-FILE.
020000     CLOSE ORDER-LINE-ITEM-FILE.
020100     CLOSE ORDER-TABLE-FILE.
020200     CLOSE MENU-FILE.
020300     CLOSE KPCTL-FILE.
020400
020500     PERFORM GET-MENU-OPTION.
020600     PERFORM GET-MENU-OPTION UNTIL
020700                                 W-OPTION EQUAL ZERO
020800                              OR VALID-OPTION.
020900*----------------------------------------------------------------
021000
021100 0410-CREATE-MODULE.
021200
021300     MOVE "N" TO W-REJECT-ORDER.
021400     MOVE ZERO TO W-LINE-COUNT.
021500
021600     DISPLAY "ORDER TABLE ID: "
021700     ACCEPT ENTRY-ORDTBL-ID.
021800
021900     MOVE ENTRY-ORDTBL-ID TO ORDTBL-ID
022000     PERFORM LOOK-FOR-ORDER-TABLE-RECORD
022100
022200     IF NOT W-FOUND-ORDER-TABLE
022300     DISPLAY "*** ORDER TABLE DOES NOT EXIST - ORDER REJECTED ***"
022400        MOVE "Y" TO W-REJECT-ORDER
022500     ELSE
022600        IF ORDTBL-EMPTY
022700           DISPLAY "*** ORDER TABLE IS EMPTY - ORDER REJECTED ***"
022800           MOVE "Y" TO W-REJECT-ORDER.
022900
023000     IF NOT ORDER-IS-REJECTED
023100        PERFORM GET-A-MENU-LINE
023200        PERFORM ADD-LINE-GET-ANOTHER
023300           UNTIL ENTRY-MENU-ID EQUAL ZERO
023400              OR ORDER-IS-REJECTED.
023500
023600     IF NOT ORDER-IS-REJECTED
023700        PERFORM SAVE-THE-ORDER.
023800
023900     ACCEPT DUMMY.
024000 0410-CREATE-MODULE-EXIT.
024100     EXIT.
024200*----------------------------------------------------------------
024300
024400 GET-A-MENU-LINE.
024500
024600     DISPLAY "MENU ID (ZERO TO END THE LIST): "
024700     ACCEPT ENTRY-MENU-ID.
024800*----------------------------------------------------------------
024900
025000 ADD-LINE-GET-ANOTHER.
025100
025200     DISPLAY "QUANTITY: "
025300     ACCEPT ENTRY-QUANTITY
025400
025500     MOVE ENTRY-MENU-ID TO MENU-ID
025600     PERFORM LOOK-FOR-MENU-RECORD
025700
025800     IF NOT W-FOUND-MENU
025900        DISPLAY "*** MENU DOES NOT EXIST - ORDER REJECTED ***"
026000        MOVE "Y" TO W-REJECT-ORDER
026100     ELSE
026200        ADD 1 TO W-LINE-COUNT
026300        MOVE ENTRY-MENU-ID TO W-LINE-MENU-ID (W-LINE-COUNT)
026400        MOVE ENTRY-QUANTITY TO W-LINE-QUANTITY (W-LINE-COUNT)
026500        PERFORM GET-A-MENU-LINE.
026600*----------------------------------------------------------------
026700
026800 SAVE-THE-ORDER.
026900
027000     MOVE "N" TO W-ERROR-WRITING.
027100     PERFORM CAPTURE-TIMESTAMP.
027200
027300     PERFORM ISSUE-NEW-ORDER-ID.
027400     MOVE ENTRY-ORDTBL-ID TO ORDHDR-TABLE-ID.
027500     MOVE "COOKING" TO ORDHDR-STATUS.
027600     MOVE GKPV-STAMP TO ORDHDR-ORDERED-TIME.
027700
027800     WRITE ORDHDR-RECORD
027900        INVALID KEY
028000           MOVE "Y" TO W-ERROR-WRITING.
028100
028200     IF ERROR-WRITING
028300     DISPLAY "ERROR WHILE WRITING THE ORDER ! <ENTER> TO CONTINUE"
028400     ELSE
028500        PERFORM WRITE-ONE-ORDER-LINE
028600           VARYING W-LINE-COUNT FROM W-LINE-COUNT BY -1
028700           UNTIL W-LINE-COUNT = ZERO
028800        DISPLAY "----- ORDER TAKEN, ID = " ORDHDR-ID " -----".
028900*----------------------------------------------------------------
029000
029100 WRITE-ONE-ORDER-LINE.
029200
029300     ADD 1 TO W-ORDLIN-REL-KEY.
029400     MOVE ORDHDR-ID TO ORDLIN-ORDER-ID.
029500     MOVE W-LINE-MENU-ID (W-LINE-COUNT) TO ORDLIN-MENU-ID.
029600     MOVE W-LINE-QUANTITY (W-LINE-COUNT) TO ORDLIN-QUANTITY.
029700
029800     WRITE ORDLIN-RECORD
029900        INVALID KEY
030000           MOVE "Y" TO W-ERROR-WRITING.
030100*----------------------------------------------------------------
030200
030300 0420-LIST-MODULE.
030400
030500     MOVE "N" TO W-END-OF-ORDER-FILE.
030600     PERFORM CLEAR-SCREEN.
030700     PERFORM READ-ORDER-NEXT-RECORD.
030800
030900     PERFORM LIST-ONE-ORDER-WITH-LINES
031000        UNTIL END-OF-ORDER-FILE.
031100
031200     DISPLAY "<ENTER> TO RETURN"
031300     ACCEPT DUMMY.
031400 0420-LIST-MODULE-EXIT.
031500     EXIT.
031600*----------------------------------------------------------------
031700
031800 LIST-ONE-ORDER-WITH-LINES.
031900
032000     DISPLAY ORDHDR-ID " TABLE " ORDHDR-TABLE-ID
032100             " STATUS " ORDHDR-STATUS " AT " ORDHDR-ORDERED-TIME.
032200
032300     PERFORM LIST-ORDER-LINES-FOR-THIS-HEADER.
032400     PERFORM READ-ORDER-NEXT-RECORD.
032500*----------------------------------------------------------------
032600
032700 LIST-ORDER-LINES-FOR-THIS-HEADER.
032800
032900     MOVE "N" TO W-END-OF-ORDER-LINE-ITEM-FILE.
033000     MOVE 1 TO W-ORDLIN-REL-KEY.
033100
033200     START ORDER-LINE-ITEM-FILE KEY IS NOT LESS THAN
033300                                             W-ORDLIN-REL-KEY
033400        INVALID KEY
033500           MOVE "Y" TO W-END-OF-ORDER-LINE-ITEM-FILE.
033600
033700     IF NOT END-OF-ORDER-LINE-FILE
033800        PERFORM READ-ORDER-LINE-ITEM-NEXT-RECORD.
033900
034000     PERFORM DISPLAY-LINE-IF-MATCHED
034100        UNTIL END-OF-ORDER-LINE-FILE.
034200*----------------------------------------------------------------
034300
034400 DISPLAY-LINE-IF-MATCHED.
034500
034600     IF ORDLIN-ORDER-ID EQUAL ORDHDR-ID
034700        DISPLAY "   MENU " ORDLIN-MENU-ID " QTY " ORDLIN-QUANTITY.
034800
034900     PERFORM READ-ORDER-LINE-ITEM-NEXT-RECORD.
035000*----------------------------------------------------------------
035100
035200 0430-CHANGE-STATUS-MODULE.
035300
035400     MOVE "N" TO W-REJECT-ORDER.
035500     DISPLAY "ORDER ID: "
035600     ACCEPT ENTRY-ORDHDR-ID.
035700     DISPLAY "NEW STATUS (COOKING/MEAL/COMPLETION): "
035800     ACCEPT ENTRY-NEW-STATUS.
035900
036000     MOVE ENTRY-ORDHDR-ID TO ORDHDR-ID
036100     PERFORM LOOK-FOR-ORDER-RECORD
036200
036300     IF NOT W-FOUND-ORDER
036400        DISPLAY "*** ORDER DOES NOT EXIST ***"
036500        MOVE "Y" TO W-REJECT-ORDER
036600     ELSE
036700        IF ORDHDR-COMPLETION
036800       DISPLAY "*** ORDER IS ALREADY COMPLETE - CANNOT CHANGE ***"
036900           MOVE "Y" TO W-REJECT-ORDER.
037000
037100     IF NOT ORDER-IS-REJECTED
037200        MOVE ENTRY-NEW-STATUS TO ORDHDR-STATUS
037300        REWRITE ORDHDR-RECORD
037400           INVALID KEY
037500              MOVE "Y" TO W-REJECT-ORDER
037600        DISPLAY "----- ORDER STATUS UPDATED -----".
037700
037800     ACCEPT DUMMY.
037900 0430-CHANGE-STATUS-MODULE-EXIT.
038000     EXIT.
038100*----------------------------------------------------------------
038200
038300 COPY "PL-LOOK-FOR-ORDER-TABLE-RECORD.CBL".
038400 COPY "PL-LOOK-FOR-MENU-RECORD.CBL".
038500 COPY "PL-LOOK-FOR-ORDER-RECORD.CBL".
038600 COPY "READ-ORDER-NEXT-RECORD.CBL".
038700 COPY "READ-ORDER-LINE-ITEM-NEXT-RECORD.CBL".
038800 COPY "ADD-NEW-ORDER.CBL".
038900 COPY "PL-CAPTURE-TIMESTAMP.CBL".
039000 COPY "PLGENERAL.CBL".
039100*----------------------------------------------------------------
