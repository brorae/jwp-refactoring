000100*----------------------------------------------------------------
000200*  SLMENUGP.CBL  -  SELECT clause for the MENU-GROUP master file
000300*  1994-02-08  JK   original cut, RELATIVE master file
000400*  1999-11-03  JK   Y2K sweep - no date fields on this file, N/C
000500*----------------------------------------------------------------
000600 SELECT MENU-GROUP-FILE
000700        ASSIGN TO "MENUGRP"
000800        ORGANIZATION IS RELATIVE
000900        ACCESS MODE IS DYNAMIC
001000        RELATIVE KEY IS MENUGP-ID.
