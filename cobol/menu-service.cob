000100*----------------------------------------------------------------
000200*  MENU-SERVICE.COB
000300*
000400*  Menu master file maintenance - add a menu (validating the
000500*  menu group and every requested product line) and list all
000600*  menus.  Standard ADD-MODULE / GET-OTHER-FIELDS shape used
000700*  for every master file in this shop that carries a foreign
000800*  key, here checked against the menu-group file, with the
000900*  single-record body replaced by a repeating product-line
001000*  entry loop.  The actual header+line-item write, and every
001100*  list read, is delegated to menu-repository (CALLed) so that
001200*  the "never trust the caller's price" rule lives in one place.
001300*----------------------------------------------------------------
001400*  CHANGE LOG
001500*  ----------
001600*  1994-03-01  HJ   0000   original cut                               0000
001700*  1994-03-22  HJ   0052   menu-group lookup added per group          0052
001800*                          ticket #118 - menus could be saved         0052
001900*                          against a group id that did not exist      0052
002000*  1994-04-09  HJ   0071   product-line loop rejects the whole        0071
002100*                          menu if one line's product is not on       0071
002200*                          file, was silently dropping the line       0071
002300*  1995-02-14  RT   0103   GET-MENU-PRODUCT-LINES capped at 20        0103
002400*                          lines/menu, matches MENULK-LINE OCCURS     0103
002500*  1996-08-30  RT   0112   INSPECT CONVERTING added on menu name      0112
002600*  1998-12-02  PB   0118   Y2K READINESS REVIEW - no date fields      0118
002700*                          on this program's records, COMPLIANT       0118
002800*  2001-03-19  KD   0124   CALL "menu-repository" now passes          0124
002900*                          MENULK-LINE-COUNT explicitly, was          0124
003000*                          relying on a trailing zero quantity        0124
003100*                          to mark end of table which broke once      0124
003200*                          a 20-line menu was keyed                   0124
003250*  2001-08-07  KD   0129   INSPECT CONVERTING from 0112 removed -     0129
003260*                          catalog asked why a menu keyed as         0129
003270*                          "Chef's Special" came back upper-case;    0129
003280*                          NAME is stored exactly as keyed            0129
003300*----------------------------------------------------------------
003400 IDENTIFICATION DIVISION.
003500 PROGRAM-ID. menu-service.
003600 AUTHOR. H JARVIS.
003700 INSTALLATION. KITCHENPOS DATA CENTER.
003800 DATE-WRITTEN. 03/01/94.
003900 DATE-COMPILED.
004000 SECURITY.  COMPANY CONFIDENTIAL - OPERATIONS STAFF ONLY.
004100
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM
004600     CLASS VALID-MENU-DIGIT  IS "0" THRU "2"
004700     UPSI-0 IS W-OPERATOR-OVERRIDE-SW.
004800
004900 INPUT-OUTPUT SECTION.
005000    FILE-CONTROL.
005100
005200       COPY "SLMENUGP.CBL".
005300       COPY "SLPRODCT.CBL".
005400
005500 DATA DIVISION.
005600    FILE SECTION.
005700
005800       COPY "FDMENUGP.CBL".
005900       COPY "FDPRODCT.CBL".
006000
006100    WORKING-STORAGE SECTION.
006200
006400       COPY "wsmenuln.cbl".
006500
006600       01  W-OPTION                       PIC 9.
006700           88  VALID-OPTION                VALUE 0 THRU 2.
006800
006900       01  W-OPTION-R REDEFINES W-OPTION.
007000           05  W-OPTION-X                 PIC X.
007100
007200       01  W-FOUND-MENU-GROUP-RECORD      PIC X.
007300           88  W-FOUND-MENU-GROUP          VALUE "Y".
007400           88  W-MENU-GROUP-NOT-FOUND      VALUE "N".
007500
007600       01  W-FOUND-PRODUCT-RECORD         PIC X.
007700           88  W-FOUND-PRODUCT              VALUE "Y".
007800           88  W-PRODUCT-NOT-FOUND          VALUE "N".
007900
008000       01  W-REJECT-MENU                  PIC X.
008100           88  MENU-IS-REJECTED             VALUE "Y".
008200
008300       01  W-REJECT-MENU-R REDEFINES W-REJECT-MENU.
008400           05  FILLER                     PIC X.
008500
008600       01  W-VALID-ANSWER                 PIC X.
008700           88  VALID-ANSWER                 VALUE "Y", "N".
008800           88  QUIT-IS-CONFIRMED             VALUE "Y".
008900
009000       77  ENTRY-MENU-NAME                PIC X(50).
009100
009200       01  ENTRY-MENU-PRICE               PIC S9(9)V99.
009300       01  ENTRY-MENU-PRICE-R REDEFINES ENTRY-MENU-PRICE.
009400           05  FILLER                     PIC X(11).
009500       77  ENTRY-MENU-GROUP-ID            PIC 9(9).
009600       77  ENTRY-PRODUCT-ID               PIC 9(9).
009700       77  ENTRY-QUANTITY                 PIC 9(7).
009800       77  MSG-CONFIRMATION               PIC X(45).
009900       77  DUMMY                          PIC X.
010000
010100 PROCEDURE DIVISION.
010200
010300     PERFORM GET-MENU-OPTION
010400     PERFORM GET-MENU-OPTION UNTIL
010500                                 W-OPTION EQUAL ZERO
010600                              OR VALID-OPTION.
010700
010800     PERFORM 0200-DO-OPTIONS UNTIL W-OPTION EQUAL ZERO.
010900
011000     EXIT PROGRAM.
011100
011200     STOP RUN.
011300*----------------------------------------------------------------
011400
011500 GET-MENU-OPTION.
011600
011700     PERFORM CLEAR-SCREEN.
011800     DISPLAY "                          MENU MAINTENANCE PROGRAM".
011900     DISPLAY " "
012000     DISPLAY "                    ------------------------------".
012100     DISPLAY "                   | 1 - ADD MENU                |".
012200     DISPLAY "                   | 2 - LIST MENUS              |".
012300     DISPLAY "                   | 0 - EXIT                    |".
012400     DISPLAY "                    ------------------------------".
012500     DISPLAY " "
012600     DISPLAY "                   - CHOOSE AN OPTION FROM MENU:  ".
012700     PERFORM JUMP-LINE 13 TIMES.
012800     ACCEPT W-OPTION
012900
013000     IF W-OPTION EQUAL ZERO
013100        DISPLAY "PROGRAM TERMINATED !"
013200     ELSE
013300        IF NOT VALID-OPTION
013400           DISPLAY "INVALID OPTION ! <ENTER> TO CONTINUE"
013500           ACCEPT DUMMY.
013600*----------------------------------------------------------------
013700
013800 0200-DO-OPTIONS.
013900
014000     OPEN I-O MENU-GROUP-FILE.
014100     OPEN I-O PRODUCT-FILE.
014200
014300     GO TO 0210-RUN-OPTION-1 0220-RUN-OPTION-2
014400           DEPENDING ON W-OPTION.
014500     GO TO 0290-DO-OPTIONS-EXIT.
014600
014700 0210-RUN-OPTION-1.
014800     PERFORM 0410-ADD-MODULE THRU 0410-ADD-MODULE-EXIT.
014900     GO TO 0290-DO-OPTIONS-EXIT.
015000
015100 0220-RUN-OPTION-2.
015200     MOVE "FINDALL" TO MENULK-FUNCTION.
015300     CALL "menu-repository" USING MENULK-AREA.
015400
015500 0290-DO-OPTIONS-EXIT.
015600     CLOSE MENU-GROUP-FILE.
015700     CLOSE PRODUCT-FILE.
015800
015900     PERFORM GET-MENU-OPTION.
016000     PERFORM GET-MENU-OPTION UNTIL
016100                                 W-OPTION EQUAL ZERO
016200                              OR VALID-OPTION.
016300*----------------------------------------------------------------
016400
016500
016600 0410-ADD-MODULE.
016700
016800     PERFORM GET-A-NEW-MENU-NAME.
016900     PERFORM ADD-REC-GET-ANOTHER-NAME UNTIL
017000                                 ENTRY-MENU-NAME EQUAL SPACES.
017100 0410-ADD-MODULE-EXIT.
017200     EXIT.
017300*----------------------------------------------------------------
017400
017500 GET-A-NEW-MENU-NAME.
017600
017700     DISPLAY "INFORM THE NEW MENU NAME (<ENTER> FOR MENU)".
017800     ACCEPT ENTRY-MENU-NAME.
017900*----------------------------------------------------------------
018000
018100 ADD-REC-GET-ANOTHER-NAME.
018200
018300     MOVE "N" TO W-REJECT-MENU.
018800     PERFORM GET-OTHER-FIELDS.
018900
019000     IF NOT MENU-IS-REJECTED
019100        PERFORM SAVE-MENU-AND-LINES
019200        IF MENULK-ERROR-FOUND
019300      DISPLAY "ERROR WHILE WRITING THE MENU ! <ENTER> TO CONTINUE"
019400           ACCEPT DUMMY
019500        ELSE
019600         DISPLAY "----- MENU ADDED, ID = " MENULK-MENU-ID " -----"
019700           ACCEPT DUMMY.
019800
019900     PERFORM GET-A-NEW-MENU-NAME.
020000*----------------------------------------------------------------
020100
020200 GET-OTHER-FIELDS.
020300
020400     DISPLAY "PRICE: "
020500     ACCEPT ENTRY-MENU-PRICE.
020600
020700     PERFORM GET-MENU-GROUP-ID
020800        UNTIL W-FOUND-MENU-GROUP
020900           OR MENU-IS-REJECTED.
021000
021100     IF NOT MENU-IS-REJECTED
021200        PERFORM GET-MENU-PRODUCT-LINES.
021300*----------------------------------------------------------------
021400
021500 GET-MENU-GROUP-ID.
021600
021700     DISPLAY "MENU GROUP ID: "
021800     ACCEPT ENTRY-MENU-GROUP-ID
021900
022000     MOVE ENTRY-MENU-GROUP-ID TO MENUGP-ID
022100     PERFORM LOOK-FOR-MENU-GROUP-RECORD
022200
022300     IF NOT W-FOUND-MENU-GROUP
022400        DISPLAY "*** MENU GROUP DOES NOT EXIST ***"
022500        MOVE "DO YOU WANT TO ABANDON THIS MENU ? <Y/N>"
022600          TO MSG-CONFIRMATION
022700        PERFORM ASK-USER-IF-WANT-TO-COMPLETE
022800        IF VALID-ANSWER
022900           MOVE "Y" TO W-REJECT-MENU.
023000*----------------------------------------------------------------
023100
023200 GET-MENU-PRODUCT-LINES.
023300
023400     MOVE ZERO TO MENULK-LINE-COUNT.
023500     PERFORM GET-ONE-PRODUCT-LINE.
023600     PERFORM ADD-PRODUCT-LINE-GET-ANOTHER
023700        UNTIL ENTRY-PRODUCT-ID EQUAL ZERO
023800           OR MENU-IS-REJECTED.
023900*----------------------------------------------------------------
024000
024100 GET-ONE-PRODUCT-LINE.
024200
024300     DISPLAY "PRODUCT ID (ZERO TO END THE LIST): "
024400     ACCEPT ENTRY-PRODUCT-ID.
024500*----------------------------------------------------------------
024600
024700 ADD-PRODUCT-LINE-GET-ANOTHER.
024800
024900     DISPLAY "QUANTITY: "
025000     ACCEPT ENTRY-QUANTITY
025100
025200     MOVE ENTRY-PRODUCT-ID TO PRODCT-ID
025300     PERFORM LOOK-FOR-PRODUCT-RECORD
025400
025500     IF NOT W-FOUND-PRODUCT
025600        DISPLAY "*** PRODUCT DOES NOT EXIST - MENU REJECTED ***"
025700        ACCEPT DUMMY
025800        MOVE "Y" TO W-REJECT-MENU
025900     ELSE
026000        ADD 1 TO MENULK-LINE-COUNT
026100    MOVE ENTRY-PRODUCT-ID TO MENULK-PRODUCT-ID (MENULK-LINE-COUNT)
026200        MOVE ENTRY-QUANTITY TO MENULK-QUANTITY (MENULK-LINE-COUNT)
026300        MOVE PRODCT-PRICE TO MENULK-PRICE (MENULK-LINE-COUNT)
026400        PERFORM GET-ONE-PRODUCT-LINE.
026500*----------------------------------------------------------------
026600
026700 SAVE-MENU-AND-LINES.
026800
026900     MOVE "SAVE" TO MENULK-FUNCTION.
027000     MOVE ENTRY-MENU-NAME TO MENULK-MENU-NAME.
027100     MOVE ENTRY-MENU-PRICE TO MENULK-MENU-PRICE.
027200     MOVE ENTRY-MENU-GROUP-ID TO MENULK-MENU-GROUP-ID.
027300
027400     CALL "menu-repository" USING MENULK-AREA.
027500*----------------------------------------------------------------
027600
027700 COPY "PL-LOOK-FOR-MENU-GROUP-RECORD.CBL".
027800 COPY "PL-LOOK-FOR-PRODUCT-RECORD.CBL".
027900 COPY "PLGENERAL.CBL".
028000*----------------------------------------------------------------
