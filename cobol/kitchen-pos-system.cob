000100*----------------------------------------------------------------
000200*  KITCHEN-POS-SYSTEM.COB
000300*
000400*  Top-level driver for the kitchenpos package.  Fans out to the
000500*  five maintenance/service programs by CALL, the same numbered-
000600*  menu-and-submenu shape used across every master file in this
000700*  shop.
000800*----------------------------------------------------------------
000900*  CHANGE LOG
001000*  ----------
001100*  1994-02-08  DW   0000   original cut - CONTROL FILE and MENU       0000
001200*                          GROUP options only, rest pending           0000
001300*  1994-03-01  DW   0009   MENU MAINTENANCE option added              0009
001400*  1994-05-02  DW   0014   ORDER TABLE MAINTENANCE option added       0014
001500*  1994-06-18  DW   0018   TABLE GROUP MAINTENANCE option added       0018
001600*  1994-07-05  DW   0022   ORDER MAINTENANCE option added - last      0022
001700*                          of the five service programs               0022
001800*  1998-12-02  PB   0028   Y2K READINESS REVIEW - driver carries      0028
001900*                          no date fields of its own, COMPLIANT       0028
002000*----------------------------------------------------------------
002100 IDENTIFICATION DIVISION.
002200 PROGRAM-ID. kitchen-pos-system.
002300 AUTHOR. D WALSH.
002400 INSTALLATION. KITCHENPOS DATA CENTER.
002500 DATE-WRITTEN. 02/08/94.
002600 DATE-COMPILED.
002700 SECURITY.  COMPANY CONFIDENTIAL - OPERATIONS STAFF ONLY.
002800
002900 ENVIRONMENT DIVISION.
003000 CONFIGURATION SECTION.
003100 SPECIAL-NAMES.
003200     C01 IS TOP-OF-FORM
003300     CLASS VALID-MENU-DIGIT  IS "0" THRU "5"
003400     UPSI-0 IS W-OPERATOR-OVERRIDE-SW.
003500
003600 DATA DIVISION.
003700    WORKING-STORAGE SECTION.
003800
003900       01  W-MAIN-MENU-OPTION          PIC 9.
004000           88  VALID-MAIN-MENU-OPTION   VALUE 0 THRU 5.
004100
004200       01  W-MAIN-MENU-OPTION-R REDEFINES W-MAIN-MENU-OPTION.
004300           05  W-MAIN-MENU-OPTION-X    PIC X.
004400
004500       01  W-RUN-DATE                  PIC 9(8) VALUE ZERO.
004600       01  W-RUN-DATE-R REDEFINES W-RUN-DATE.
004700           05  W-RUN-CCYY              PIC 9(4).
004800           05  W-RUN-MM                PIC 9(2).
004900           05  W-RUN-DD                PIC 9(2).
005000
005100       01  DUMMY                       PIC X.
005200       01  DUMMY-R REDEFINES DUMMY.
005300           05  FILLER                  PIC X.
005400
005500       01  W-VALID-ANSWER              PIC X.
005600           88  VALID-ANSWER             VALUE "Y", "N".
005700
005800       77  MSG-CONFIRMATION            PIC X(40).
005900
006000 PROCEDURE DIVISION.
006100
006200     ACCEPT W-RUN-DATE FROM DATE YYYYMMDD.
006300
006400     PERFORM GET-MENU-OPTION
006500     PERFORM GET-MENU-OPTION UNTIL
006600                                 W-MAIN-MENU-OPTION EQUAL ZERO
006700                              OR VALID-MAIN-MENU-OPTION.
006800
006900     PERFORM 0300-DO-OPTIONS UNTIL W-MAIN-MENU-OPTION EQUAL ZERO.
007000
007100     STOP RUN.
007200*----------------------------------------------------------------
007300
007400 GET-MENU-OPTION.
007500
007600     PERFORM CLEAR-SCREEN.
007700     DISPLAY "                               KITCHENPOS SYSTEM".
007800     DISPLAY "                                  RUN DATE: "
007900              W-RUN-MM "/" W-RUN-DD "/" W-RUN-CCYY.
008000     DISPLAY " "
008100     DISPLAY "                  --------------------------------".
008200     DISPLAY "                  | 1 - MENU GROUP MAINTENANCE   |".
008300     DISPLAY "                  | 2 - MENU MAINTENANCE         |".
008400     DISPLAY "                  | 3 - ORDER TABLE MAINTENANCE  |".
008500     DISPLAY "                  | 4 - TABLE GROUP MAINTENANCE  |".
008600     DISPLAY "                  | 5 - ORDER MAINTENANCE        |".
008700     DISPLAY "                  | 0 - EXIT                     |".
008800     DISPLAY "                  --------------------------------".
008900     DISPLAY " "
009000     DISPLAY "                  - CHOOSE AN OPTION FROM MENU:  ".
009100     PERFORM JUMP-LINE 11 TIMES.
009200     ACCEPT W-MAIN-MENU-OPTION
009300
009400     IF W-MAIN-MENU-OPTION EQUAL ZERO
009500        DISPLAY "PROGRAM TERMINATED !"
009600     ELSE
009700        IF NOT VALID-MAIN-MENU-OPTION
009800           DISPLAY "INVALID OPTION ! <ENTER> TO CONTINUE"
009900           ACCEPT DUMMY.
010000*----------------------------------------------------------------
010100
010200 0300-DO-OPTIONS.
010300
010400     PERFORM CLEAR-SCREEN.
010500
010600     GO TO 0310-RUN-OPTION-1 0320-RUN-OPTION-2 0330-RUN-OPTION-3
010700           0340-RUN-OPTION-4 0350-RUN-OPTION-5
010800           DEPENDING ON W-MAIN-MENU-OPTION.
010900     GO TO 0390-DO-OPTIONS-EXIT.
011000
011100 0310-RUN-OPTION-1.
011200     PERFORM 0410-CALL-MENU-GROUP-SERVICE THRU
011300             0410-CALL-MENU-GROUP-SERVICE-EXIT.
011400     GO TO 0390-DO-OPTIONS-EXIT.
011500
011600 0320-RUN-OPTION-2.
011700     PERFORM 0420-CALL-MENU-SERVICE THRU
011800             0420-CALL-MENU-SERVICE-EXIT.
011900     GO TO 0390-DO-OPTIONS-EXIT.
012000
012100 0330-RUN-OPTION-3.
012200     PERFORM 0430-CALL-ORDER-TABLE-SERVICE THRU
012300             0430-CALL-ORDER-TABLE-SERVICE-EXIT.
012400     GO TO 0390-DO-OPTIONS-EXIT.
012500
012600 0340-RUN-OPTION-4.
012700     PERFORM 0440-CALL-TABLE-GROUP-SERVICE THRU
012800             0440-CALL-TABLE-GROUP-SERVICE-EXIT.
012900     GO TO 0390-DO-OPTIONS-EXIT.
013000
013100 0350-RUN-OPTION-5.
013200     PERFORM 0450-CALL-ORDER-SERVICE THRU
013300             0450-CALL-ORDER-SERVICE-EXIT.
013400
013500 0390-DO-OPTIONS-EXIT.
013600     PERFORM GET-MENU-OPTION.
013700     PERFORM GET-MENU-OPTION UNTIL
013800                                 W-MAIN-MENU-OPTION EQUAL ZERO
013900                              OR VALID-MAIN-MENU-OPTION.
014000*----------------------------------------------------------------
014100
014200 0410-CALL-MENU-GROUP-SERVICE.
014300     CALL "menu-group-service".
014400 0410-CALL-MENU-GROUP-SERVICE-EXIT.
014500     EXIT.
014600*----------------------------------------------------------------
014700
014800 0420-CALL-MENU-SERVICE.
014900     CALL "menu-service".
015000 0420-CALL-MENU-SERVICE-EXIT.
015100     EXIT.
015200*----------------------------------------------------------------
015300
015400 0430-CALL-ORDER-TABLE-SERVICE.
015500     CALL "order-table-service".
015600 0430-CALL-ORDER-TABLE-SERVICE-EXIT.
015700     EXIT.
015800*----------------------------------------------------------------
015900
016000 0440-CALL-TABLE-GROUP-SERVICE.
016100     CALL "table-group-service".
016200 0440-CALL-TABLE-GROUP-SERVICE-EXIT.
016300     EXIT.
016400*----------------------------------------------------------------
016500
016600 0450-CALL-ORDER-SERVICE.
016700     CALL "order-service".
016800 0450-CALL-ORDER-SERVICE-EXIT.
016900     EXIT.
017000*----------------------------------------------------------------
017100
017200 COPY "PLGENERAL.CBL".
017300*----------------------------------------------------------------
