000100*----------------------------------------------------------------
000200*  SLORDLIN.CBL  -  SELECT clause for the ORDER-LINE-ITEM file
000300*  1994-07-05  JK   original cut
000400*----------------------------------------------------------------
000500 SELECT ORDER-LINE-ITEM-FILE
000600        ASSIGN TO "ORDLIN"
000700        ORGANIZATION IS RELATIVE
000800        ACCESS MODE IS DYNAMIC
000900        RELATIVE KEY IS W-ORDLIN-REL-KEY.
