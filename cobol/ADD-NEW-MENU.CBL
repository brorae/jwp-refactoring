000100*----------------------------------------------------------------
000200*  ADD-NEW-MENU.CBL - issues a new surrogate MENU-ID from
000300*  KPCTL-LAST-MENU.
000400*----------------------------------------------------------------
000500 ISSUE-NEW-MENU-ID.
000600
000700     MOVE 1 TO KPCTL-KEY.
000800     READ KPCTL-FILE RECORD.
000900
001000     ADD 1 TO KPCTL-LAST-MENU.
001100     MOVE KPCTL-LAST-MENU TO MENU-ID.
001200
001300     REWRITE KPCTL-RECORD
001400        INVALID KEY
001500           MOVE "Y" TO W-ERROR-WRITING.
001600*------------------------------------------------------------
