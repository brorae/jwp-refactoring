000100*----------------------------------------------------------------
000200*  MENU-GROUP-SERVICE.COB
000300*
000400*  Menu group master file maintenance - create and list only.
000500*  No lookup, change or delete module is provided: NAME is
000600*  stored as-is with no validation beyond what RELATIVE write
000700*  requires, so there is nothing for an inquiry/change module to
000800*  check against.  Re-uses the single-record add/list shape
000900*  common to this shop's smaller master-file programs, trimmed
001000*  to the two options this file actually needs.
001100*----------------------------------------------------------------
001200*  CHANGE LOG
001300*  ----------
001400*  1994-02-08  MO   0000   original cut - ADD and LIST only           0000
001500*  1994-02-22  MO   0031   ADD-MENU-GROUP-RECORD now calls            0031
001600*                          ISSUE-NEW-MENU-GROUP-ID, operators         0031
001700*                          had been keying their own duplicate        0031
001800*                          ids by hand                                0031
001900*  1994-09-02  MO   0049   LIST-MODULE paging added, 15 lines/pg      0049
002000*  1995-04-11  RT   0058   name field widened 30 -> 50 per            0058
002100*                          catalog group request #203                 0058
002200*  1996-10-07  RT   0066   INSPECT CONVERTING added so names are      0066
002300*                          always stored upper-case, matches          0066
002400*                          every other master file in this shop       0066
002500*  1998-12-02  PB   0074   Y2K READINESS REVIEW - no date fields      0074
002600*                          on MENUGP-RECORD, marked COMPLIANT         0074
002700*  2000-05-19  RT   0078   VALID-MENU-OPTION widened, was capped      0078
002800*                          too tight when a third option got          0078
002900*                          pencilled in and then dropped again        0078
003000*  2002-09-25  KD   0086   W-MENUGP-COUNT added to LIST footer        0086
003050*  2003-03-11  MO   0091   INSPECT CONVERTING from 0066 removed -     0091
003060*                          catalog group asked why their "Lunch      0091
003070*                          Combos" entry came back all caps; NAME    0091
003080*                          is stored exactly as keyed                 0091
003100*----------------------------------------------------------------
003200 IDENTIFICATION DIVISION.
003300 PROGRAM-ID. menu-group-service.
003400 AUTHOR. M OKAFOR.
003500 INSTALLATION. KITCHENPOS DATA CENTER.
003600 DATE-WRITTEN. 02/08/94.
003700 DATE-COMPILED.
003800 SECURITY.  COMPANY CONFIDENTIAL - OPERATIONS STAFF ONLY.
003900
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM
004400     CLASS VALID-MENU-DIGIT  IS "0" THRU "2"
004500     UPSI-0 IS W-OPERATOR-OVERRIDE-SW.
004600
004700 INPUT-OUTPUT SECTION.
004800    FILE-CONTROL.
004900
005000       COPY "SLMENUGP.CBL".
005100       COPY "SLKPCTL.CBL".
005200
005300 DATA DIVISION.
005400    FILE SECTION.
005500
005600       COPY "FDMENUGP.CBL".
005700       COPY "FDKPCTL.CBL".
005800
005900    WORKING-STORAGE SECTION.
006000
006200
006300       01  W-OPTION                       PIC 9.
006400           88  VALID-OPTION                VALUE 0 THRU 2.
006500
006600       01  W-OPTION-R REDEFINES W-OPTION.
006700           05  W-OPTION-X                 PIC X.
006800
006900       01  W-ERROR-WRITING                PIC X.
007000           88  ERROR-WRITING                VALUE "Y".
007100
007200       01  W-END-OF-MENU-GROUP-FILE       PIC X.
007300           88  END-OF-MENU-GROUP-FILE      VALUE "Y".
007400
007500       01  W-END-OF-MENU-GROUP-FILE-R
007600                        REDEFINES W-END-OF-MENU-GROUP-FILE.
007700           05  FILLER                     PIC X.
007800
007900     01  W-LIST-LINE-COUNT              PIC S9(3) COMP VALUE ZERO.
008000           88  W-LIST-PAGE-FULL            VALUE +15.
008100
008200       01  W-LIST-LINE-COUNT-R REDEFINES W-LIST-LINE-COUNT.
008300           05  FILLER                     PIC X(2).
008400
008500     77  W-MENUGP-COUNT                 PIC S9(5) COMP VALUE ZERO.
008600       01  W-VALID-ANSWER                 PIC X.
008700           88  VALID-ANSWER                  VALUE "Y", "N".
008800
008900       77  MSG-CONFIRMATION               PIC X(45).
009000       77  ENTRY-MENU-GROUP-NAME          PIC X(50).
009100       77  DUMMY                          PIC X.
009200
009300 PROCEDURE DIVISION.
009400
009500     PERFORM GET-MENU-OPTION
009600     PERFORM GET-MENU-OPTION UNTIL
009700                                 W-OPTION EQUAL ZERO
009800                              OR VALID-OPTION.
009900
010000     PERFORM 0200-DO-OPTIONS UNTIL W-OPTION EQUAL ZERO.
010100
010200     EXIT PROGRAM.
010300
010400     STOP RUN.
010500*----------------------------------------------------------------
010600
010700 GET-MENU-OPTION.
010800
010900     PERFORM CLEAR-SCREEN.
011000     DISPLAY "                    MENU GROUP MAINTENANCE PROGRAM".
011100     DISPLAY " "
011200     DISPLAY "                    ------------------------------".
011300     DISPLAY "                    | 1 - ADD MENU GROUP         |".
011400     DISPLAY "                    | 2 - LIST MENU GROUPS       |".
011500     DISPLAY "                    | 0 - EXIT                   |".
011600     DISPLAY "                    ------------------------------".
011700     DISPLAY " "
011800     DISPLAY "                   - CHOOSE AN OPTION FROM MENU:  ".
011900     PERFORM JUMP-LINE 13 TIMES.
012000     ACCEPT W-OPTION
012100
012200     IF W-OPTION EQUAL ZERO
012300        DISPLAY "PROGRAM TERMINATED !"
012400     ELSE
012500        IF NOT VALID-OPTION
012600           DISPLAY "INVALID OPTION ! <ENTER> TO CONTINUE"
012700           ACCEPT DUMMY.
012800*----------------------------------------------------------------
012900
013000 0200-DO-OPTIONS.
013100
013200     OPEN I-O MENU-GROUP-FILE.
013300     OPEN I-O KPCTL-FILE.
013400
013500     GO TO 0210-RUN-OPTION-1 0220-RUN-OPTION-2
013600           DEPENDING ON W-OPTION.
013700     GO TO 0290-DO-OPTIONS-EXIT.
013800
013900 0210-RUN-OPTION-1.
014000     PERFORM 0410-ADD-MODULE THRU 0410-ADD-MODULE-EXIT.
014100     GO TO 0290-DO-OPTIONS-EXIT.
014200
014300 0220-RUN-OPTION-2.
014400     PERFORM 0420-LIST-MODULE THRU 0420-LIST-MODULE-EXIT.
014500
014600 0290-DO-OPTIONS-EXIT.
014700     CLOSE MENU-GROUP-FILE.
014800     CLOSE KPCTL-FILE.
014900
015000     PERFORM GET-MENU-OPTION.
015100     PERFORM GET-MENU-OPTION UNTIL
015200                                 W-OPTION EQUAL ZERO
015300                              OR VALID-OPTION.
015400*----------------------------------------------------------------
015500
015600
015700 0410-ADD-MODULE.
015800
015900     PERFORM GET-A-NEW-MENU-GROUP-NAME.
016000     PERFORM ADD-REC-GET-ANOTHER-NAME UNTIL
016100                               ENTRY-MENU-GROUP-NAME EQUAL SPACES.
016200 0410-ADD-MODULE-EXIT.
016300     EXIT.
016400*----------------------------------------------------------------
016500
016600 GET-A-NEW-MENU-GROUP-NAME.
016700
016800     DISPLAY "INFORM THE NEW MENU GROUP NAME (<ENTER> FOR MENU)".
016900     ACCEPT ENTRY-MENU-GROUP-NAME.
017000*----------------------------------------------------------------
017100
017200 ADD-REC-GET-ANOTHER-NAME.
017300
017400     MOVE "N" TO W-ERROR-WRITING.
017800     MOVE ENTRY-MENU-GROUP-NAME TO MENUGP-NAME
017900     PERFORM ADD-NEW-MENU-GROUP-RECORD
018000     PERFORM JUMP-LINE
018100
018200     IF ERROR-WRITING
018300    DISPLAY "ERROR WHILE WRITING THE RECORD ! <ENTER> TO CONTINUE"
018400        ACCEPT DUMMY
018500     ELSE
018600        DISPLAY "----- RECORD ADDED, ID = " MENUGP-ID " -----"
018700        PERFORM JUMP-LINE 3 TIMES.
018800
018900     PERFORM GET-A-NEW-MENU-GROUP-NAME.
019000*----------------------------------------------------------------
019100
019200 ADD-NEW-MENU-GROUP-RECORD.
019300
019400     PERFORM ISSUE-NEW-MENU-GROUP-ID.
019500
019600     WRITE MENUGP-RECORD
019700        INVALID KEY
019800           MOVE "Y" TO W-ERROR-WRITING.
019900*----------------------------------------------------------------
020000
020100 0420-LIST-MODULE.
020200
020300     MOVE ZERO TO W-MENUGP-COUNT.
020400     MOVE "N" TO W-END-OF-MENU-GROUP-FILE.
020500     MOVE ZERO TO W-LIST-LINE-COUNT.
020600
020700     PERFORM CLEAR-SCREEN.
020800     PERFORM READ-MENU-GROUP-NEXT-RECORD.
020900
021000     PERFORM LIST-ONE-MENU-GROUP-RECORD
021100        UNTIL END-OF-MENU-GROUP-FILE.
021200
021300     DISPLAY " "
021400     DISPLAY "TOTAL MENU GROUPS LISTED: " W-MENUGP-COUNT.
021500     DISPLAY "<ENTER> TO RETURN"
021600     ACCEPT DUMMY.
021700 0420-LIST-MODULE-EXIT.
021800     EXIT.
021900*----------------------------------------------------------------
022000
022100 LIST-ONE-MENU-GROUP-RECORD.
022200
022300     ADD 1 TO W-MENUGP-COUNT.
022400     DISPLAY MENUGP-ID " " MENUGP-NAME.
022500     PERFORM PAUSE-FOR-NEXT-PAGE.
022600
022700     PERFORM READ-MENU-GROUP-NEXT-RECORD.
022800*----------------------------------------------------------------
022900
023000 COPY "READ-MENU-GROUP-NEXT-RECORD.CBL".
023100 COPY "ADD-NEW-MENU-GROUP.CBL".
023200 COPY "PLGENERAL.CBL".
023300 COPY "PLMENU.CBL".
023400*----------------------------------------------------------------
