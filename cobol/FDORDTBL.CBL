000100*----------------------------------------------------------------
000200*  FDORDTBL.CBL  -  Record layout for the ORDER-TABLE master file
000300*  1994-05-02  JK   original cut
000400*  1994-06-18  JK   ORDTBL-GROUP-ID zero/blank means ungrouped -
000500*                   see PL-LOOK-FOR-ORDER-TABLE-RECORD.CBL
000600*----------------------------------------------------------------
000700 FD  ORDER-TABLE-FILE
000800     LABEL RECORDS ARE STANDARD.
000900
001000 01  ORDTBL-RECORD.
001100     05  ORDTBL-ID             PIC 9(9).
001200     05  ORDTBL-GROUP-ID       PIC 9(9).
001300     05  ORDTBL-NBR-OF-GUESTS  PIC 9(5).
001400     05  ORDTBL-IS-EMPTY       PIC X(01).
001500         88  ORDTBL-EMPTY        VALUE "Y".
001600         88  ORDTBL-OCCUPIED     VALUE "N".
001700     05  FILLER                PIC X(01).
