000100*----------------------------------------------------------------
000200*  FDORDER.CBL  -  Record layout for the ORDER master file
000300*  1994-07-05  JK   original cut
000400*  1994-07-05  JK   ORDHDR-STATUS is one of COOKING/MEAL/
000500*                   COMPLETION - see PL-LOOK-FOR-ORDER-RECORD
000600*                   for the terminal-state guard.
000700*----------------------------------------------------------------
000800 FD  ORDER-FILE
000900     LABEL RECORDS ARE STANDARD.
001000
001100 01  ORDHDR-RECORD.
001200     05  ORDHDR-ID             PIC 9(9).
001300     05  ORDHDR-TABLE-ID       PIC 9(9).
001400     05  ORDHDR-STATUS         PIC X(10).
001500         88  ORDHDR-COOKING      VALUE "COOKING".
001600         88  ORDHDR-MEAL         VALUE "MEAL".
001700         88  ORDHDR-COMPLETION   VALUE "COMPLETION".
001800     05  ORDHDR-ORDERED-TIME   PIC X(26).
001900     05  FILLER                PIC X(01).
