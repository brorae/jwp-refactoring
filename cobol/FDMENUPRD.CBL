000100*----------------------------------------------------------------
000200*  FDMENUPRD.CBL  -  Record layout for the MENU-PRODUCT file
000300*  1994-03-01  JK   original cut
000400*  1994-04-09  JK   MENUPRD-PRICE is re-stamped from PRODCT-PRICE
000500*                   on every save and every read - never trust
000600*                   a caller-supplied price on this file.
000700*----------------------------------------------------------------
000800 FD  MENU-PRODUCT-FILE
000900     LABEL RECORDS ARE STANDARD.
001000
001100 01  MENUPRD-RECORD.
001200     05  MENUPRD-SEQ           PIC 9(9).
001300     05  MENUPRD-MENU-ID       PIC 9(9).
001400     05  MENUPRD-PRODUCT-ID    PIC 9(9).
001500     05  MENUPRD-QUANTITY      PIC 9(7).
001600     05  MENUPRD-PRICE         PIC S9(9)V99.
001700     05  FILLER                PIC X(01).
