000100*----------------------------------------------------------------
000200*  wsmenuln.cbl  -  CALL interface area between menu-service and
000300*  menu-repository.  COPYd into WORKING-STORAGE on the caller's
000400*  side and into LINKAGE SECTION on the subprogram's side, the
000500*  way the shop shares a record layout across a CALL boundary
000600*  elsewhere in this package.
000700*
000800*  MENULK-LINE is an OCCURS table so one CALL carries a whole
000900*  menu's product lines in a single communication area instead
001000*  of one CALL per line - menu-repository walks the table with
001100*  MENULK-IDX rather than a separate relative read per line on
001200*  the caller's side.
001300*----------------------------------------------------------------
001400 01  MENULK-AREA.
001500     05  MENULK-FUNCTION            PIC X(10).
001600         88  MENULK-SAVE-MENU          VALUE "SAVE".
001700         88  MENULK-FIND-ALL-MENUS     VALUE "FINDALL".
001800     05  MENULK-ERROR                PIC X.
001900         88  MENULK-ERROR-FOUND         VALUE "Y".
002000     05  MENULK-END-OF-DATA           PIC X.
002100         88  MENULK-NO-MORE-MENUS       VALUE "Y".
002200     05  MENULK-MENU-ID               PIC 9(9).
002300     05  MENULK-MENU-NAME             PIC X(50).
002400     05  MENULK-MENU-PRICE            PIC S9(9)V99.
002500     05  MENULK-MENU-GROUP-ID         PIC 9(9).
002600     05  MENULK-LINE-COUNT            PIC S9(3) COMP.
002700     05  MENULK-LINE OCCURS 20 TIMES INDEXED BY MENULK-IDX.
002800         10  MENULK-PRODUCT-ID          PIC 9(9).
002900         10  MENULK-QUANTITY            PIC 9(7).
003000         10  MENULK-PRICE               PIC S9(9)V99.
003100     05  FILLER                       PIC X(10).
