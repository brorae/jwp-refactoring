000100*----------------------------------------------------------------
000200*  READ-ORDER-NEXT-RECORD.CBL - sequential scan.  Used both by
000300*  the LIST option and by SCAN-ORDERS-FOR-ACTIVE-TABLE (RULE T4)
000400*  since ORDER-FILE carries no secondary index on the table id.
000500*----------------------------------------------------------------
000600 READ-ORDER-NEXT-RECORD.
000700
000800     READ ORDER-FILE NEXT RECORD
000900        AT END
001000           MOVE "Y" TO W-END-OF-ORDER-FILE.
001100*------------------------------------------------------------
