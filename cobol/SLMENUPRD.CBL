000100*----------------------------------------------------------------
000200*  SLMENUPRD.CBL  -  SELECT clause for the MENU-PRODUCT line-item
000300*                    file (the product lines that make up a menu)
000400*  1994-03-01  JK   original cut
000500*----------------------------------------------------------------
000600 SELECT MENU-PRODUCT-FILE
000700        ASSIGN TO "MENUPRD"
000800        ORGANIZATION IS RELATIVE
000900        ACCESS MODE IS DYNAMIC
001000        RELATIVE KEY IS MENUPRD-SEQ.
