000100*----------------------------------------------------------------
000200*  SLORDTBL.CBL  -  SELECT clause for the ORDER-TABLE master file
000300*  1994-05-02  JK   original cut
000400*----------------------------------------------------------------
000500 SELECT ORDER-TABLE-FILE
000600        ASSIGN TO "ORDTBL"
000700        ORGANIZATION IS RELATIVE
000800        ACCESS MODE IS DYNAMIC
000900        RELATIVE KEY IS ORDTBL-ID.
