000100*----------------------------------------------------------------
000200*  PLMENU.CBL  -  generic "list display" paging paragraph, used
000300*  by every LIST option across the kitchenpos programs so a
000400*  long run of records does not scroll off the screen unread.
000500*  1994-02-08  JK   original cut
000600*----------------------------------------------------------------
000700 PAUSE-FOR-NEXT-PAGE.
000800
000900     ADD 1 TO W-LIST-LINE-COUNT.
001000     IF W-LIST-PAGE-FULL
001100        DISPLAY "<ENTER> FOR NEXT PAGE"
001200        ACCEPT DUMMY
001300        MOVE ZERO TO W-LIST-LINE-COUNT
001400        PERFORM CLEAR-SCREEN.
001500*------------------------------------------------------------
