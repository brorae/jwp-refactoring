000100*----------------------------------------------------------------
000200*  ADD-NEW-MENU-GROUP.CBL - issues a new surrogate MENUGP-ID
000300*  from KPCTL-LAST-MENUGP.
000500*----------------------------------------------------------------
000600 ISSUE-NEW-MENU-GROUP-ID.
000700
000800     MOVE 1 TO KPCTL-KEY.
000900     READ KPCTL-FILE RECORD.
001000
001100     ADD 1 TO KPCTL-LAST-MENUGP.
001200     MOVE KPCTL-LAST-MENUGP TO MENUGP-ID.
001300
001400     REWRITE KPCTL-RECORD
001500        INVALID KEY
001600           MOVE "Y" TO W-ERROR-WRITING.
001700*------------------------------------------------------------
