000100*----------------------------------------------------------------
000200*  PL-LOOK-FOR-MENU-GROUP-RECORD.CBL
000300*  RULE M1 - caller moves the candidate id into MENUGP-ID first;
000400*  this paragraph sets W-FOUND-MENU-GROUP-RECORD and, when found,
000500*  leaves MENUGP-RECORD loaded for the caller to use.
000600*  1994-03-01  JK   original cut
000700*----------------------------------------------------------------
000800 LOOK-FOR-MENU-GROUP-RECORD.
000900
001000     MOVE "Y" TO W-FOUND-MENU-GROUP-RECORD.
001100
001200     READ MENU-GROUP-FILE RECORD
001300        INVALID KEY
001400           MOVE "N" TO W-FOUND-MENU-GROUP-RECORD.
001500*------------------------------------------------------------
