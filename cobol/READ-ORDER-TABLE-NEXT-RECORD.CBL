000100*----------------------------------------------------------------
000200*  READ-ORDER-TABLE-NEXT-RECORD.CBL - sequential scan, used by
000300*  the LIST option.  No totals, no control breaks.
000400*----------------------------------------------------------------
000500 READ-ORDER-TABLE-NEXT-RECORD.
000600
000700     READ ORDER-TABLE-FILE NEXT RECORD
000800        AT END
000900           MOVE "Y" TO W-END-OF-ORDER-TABLE-FILE.
001000*------------------------------------------------------------
