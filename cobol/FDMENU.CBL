000100*----------------------------------------------------------------
000200*  FDMENU.CBL  -  Record layout for the MENU master file
000300*  1994-03-01  JK   original cut
000400*  1994-03-22  JK   added MENU-GROUP-ID after group ticket #118
000500*----------------------------------------------------------------
000600 FD  MENU-FILE
000700     LABEL RECORDS ARE STANDARD.
000800
000900 01  MENU-RECORD.
001000     05  MENU-ID               PIC 9(9).
001100     05  MENU-NAME             PIC X(50).
001200     05  MENU-PRICE            PIC S9(9)V99.
001300     05  MENU-GROUP-ID         PIC 9(9).
001400     05  FILLER                PIC X(01).
