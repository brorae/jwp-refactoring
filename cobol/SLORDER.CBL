000100*----------------------------------------------------------------
000200*  SLORDER.CBL  -  SELECT clause for the ORDER master file
000300*  1994-07-05  JK   original cut
000400*  1994-07-05  JK   also scanned sequentially by ORDTBL-ID -
000500*                   there is no secondary index on this file.
000600*----------------------------------------------------------------
000700 SELECT ORDER-FILE
000800        ASSIGN TO "ORDER"
000900        ORGANIZATION IS RELATIVE
001000        ACCESS MODE IS DYNAMIC
001100        RELATIVE KEY IS ORDHDR-ID.
