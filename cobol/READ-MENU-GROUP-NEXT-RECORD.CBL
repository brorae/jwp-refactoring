000100*----------------------------------------------------------------
000200*  READ-MENU-GROUP-NEXT-RECORD.CBL - sequential scan, used by
000300*  the LIST option.  No totals, no control breaks.
000400*----------------------------------------------------------------
000500 READ-MENU-GROUP-NEXT-RECORD.
000600
000700     READ MENU-GROUP-FILE NEXT RECORD
000800        AT END
000900           MOVE "Y" TO W-END-OF-MENU-GROUP-FILE.
001000*------------------------------------------------------------
