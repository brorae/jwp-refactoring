000100*----------------------------------------------------------------
000200*  PL-LOOK-FOR-ORDER-TABLE-RECORD.CBL
000300*  RULE O1, T2 - caller moves the candidate id into ORDTBL-ID
000400*  first; this paragraph sets W-FOUND-ORDER-TABLE-RECORD and,
000500*  when found, leaves ORDTBL-RECORD loaded (IS-EMPTY, GROUP-ID)
000600*  for the caller's RULE O2 / T3 / T5 tests.
000700*  1994-05-02  JK   original cut
000800*----------------------------------------------------------------
000900 LOOK-FOR-ORDER-TABLE-RECORD.
001000
001100     MOVE "Y" TO W-FOUND-ORDER-TABLE-RECORD.
001200
001300     READ ORDER-TABLE-FILE RECORD
001400        INVALID KEY
001500           MOVE "N" TO W-FOUND-ORDER-TABLE-RECORD.
001600*------------------------------------------------------------
