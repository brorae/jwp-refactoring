000100*----------------------------------------------------------------
000200*  FDPRODCT.CBL  -  Record layout for the PRODUCT master file
000300*  1994-02-08  JK   original cut
000400*----------------------------------------------------------------
000500 FD  PRODUCT-FILE
000600     LABEL RECORDS ARE STANDARD.
000700
000800 01  PRODCT-RECORD.
000900     05  PRODCT-ID             PIC 9(9).
001000     05  PRODCT-NAME           PIC X(50).
001100     05  PRODCT-PRICE          PIC S9(9)V99.
001200     05  FILLER                PIC X(01).
