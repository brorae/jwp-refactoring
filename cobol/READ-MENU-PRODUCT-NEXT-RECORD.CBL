000100*----------------------------------------------------------------
000200*  READ-MENU-PRODUCT-NEXT-RECORD.CBL - sequential scan of the
000300*  line-item file, used to build the OCCURS table of a single
000400*  menu's product lines (MENUPRD-MENU-ID match) and to re-stamp
000500*  each line's price from PRODCT-PRICE on every read (RULE M3).
000600*----------------------------------------------------------------
000700 READ-MENU-PRODUCT-NEXT-RECORD.
000800
000900     READ MENU-PRODUCT-FILE NEXT RECORD
001000        AT END
001100           MOVE "Y" TO W-END-OF-MENU-PRODUCT-FILE.
001200*------------------------------------------------------------
