000100*----------------------------------------------------------------
000200*  SLTBLGRP.CBL  -  SELECT clause for the TABLE-GROUP master file
000300*  1994-06-18  JK   original cut
000400*----------------------------------------------------------------
000500 SELECT TABLE-GROUP-FILE
000600        ASSIGN TO "TBLGRP"
000700        ORGANIZATION IS RELATIVE
000800        ACCESS MODE IS DYNAMIC
000900        RELATIVE KEY IS TBLGRP-ID.
