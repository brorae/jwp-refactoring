000100*----------------------------------------------------------------
000200*  SLPRODCT.CBL  -  SELECT clause for the PRODUCT master file
000300*  1994-02-08  JK   original cut
000400*  Note: PRODUCT-FILE is reference data loaded by the catalog
000500*        build job upstream of this system - no maintenance
000600*        program in this package writes to it, only reads it.
000700*----------------------------------------------------------------
000800 SELECT PRODUCT-FILE
000900        ASSIGN TO "PRODUCT"
001000        ORGANIZATION IS RELATIVE
001100        ACCESS MODE IS DYNAMIC
001200        RELATIVE KEY IS PRODCT-ID.
