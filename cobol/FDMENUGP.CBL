000100*----------------------------------------------------------------
000200*  FDMENUGP.CBL  -  Record layout for the MENU-GROUP master file
000300*  1994-02-08  JK   original cut
000400*----------------------------------------------------------------
000500 FD  MENU-GROUP-FILE
000600     LABEL RECORDS ARE STANDARD.
000700
000800 01  MENUGP-RECORD.
000900     05  MENUGP-ID             PIC 9(9).
001000     05  MENUGP-NAME           PIC X(50).
001100     05  FILLER                PIC X(01).
