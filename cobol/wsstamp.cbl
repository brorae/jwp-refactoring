000100
000200* wsstamp.cbl
000300
000400*-------------------------------------------------------------
000500*  WORKING-STORAGE for capturing an informational timestamp
000600*  onto TBLGRP-CREATED-AT / ORDHDR-ORDERED-TIME.  This is a
000700*  straight ACCEPT FROM DATE/TIME capture - no validation, no
000800*  arithmetic, the value is never read back for a calculation.
000900*-------------------------------------------------------------
001000*  Variable returned to the calling paragraph:
001100*
001200*     GKPV-STAMP (format CCYY-MM-DD-HH.MM.SS, blank padded
001300*                 out to 26 bytes to match the X(26) fields)
001400*-------------------------------------------------------------
001500
001600 01  GKPV-TODAY-CCYYMMDD        PIC 9(8).
001700 01  FILLER REDEFINES GKPV-TODAY-CCYYMMDD.
001800     05  GKPV-TODAY-CCYY        PIC 9(4).
001900     05  GKPV-TODAY-MM          PIC 9(2).
002000     05  GKPV-TODAY-DD          PIC 9(2).
002100
002200 01  GKPV-NOW-HHMMSSHH          PIC 9(8).
002300 01  FILLER REDEFINES GKPV-NOW-HHMMSSHH.
002400     05  GKPV-NOW-HH            PIC 9(2).
002500     05  GKPV-NOW-MM            PIC 9(2).
002600     05  GKPV-NOW-SS            PIC 9(2).
002700     05  GKPV-NOW-HS            PIC 9(2).
002800
002900 01  GKPV-STAMP                 PIC X(26).
003000 01  FILLER REDEFINES GKPV-STAMP.
003100     05  GKPV-STAMP-CCYY        PIC 9(4).
003200     05  GKPV-STAMP-DASH-1      PIC X(1).
003300     05  GKPV-STAMP-MM          PIC 9(2).
003400     05  GKPV-STAMP-DASH-2      PIC X(1).
003500     05  GKPV-STAMP-DD          PIC 9(2).
003600     05  GKPV-STAMP-DASH-3      PIC X(1).
003700     05  GKPV-STAMP-HH          PIC 9(2).
003800     05  GKPV-STAMP-DOT-1       PIC X(1).
003900     05  GKPV-STAMP-MIN         PIC 9(2).
004000     05  GKPV-STAMP-DOT-2       PIC X(1).
004100     05  GKPV-STAMP-SEC         PIC 9(2).
004200     05  FILLER                 PIC X(7).
