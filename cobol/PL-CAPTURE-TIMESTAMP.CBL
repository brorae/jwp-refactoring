000100*----------------------------------------------------------------
000200*  PL-CAPTURE-TIMESTAMP.CBL - stamps GKPV-STAMP from the system
000300*  clock for TBLGRP-CREATED-AT / ORDHDR-ORDERED-TIME.  ACCEPT
000400*  FROM DATE/TIME only - no FUNCTION CURRENT-DATE in this shop's
000500*  code.
000600*  1994-06-18  JK   original cut
000700*----------------------------------------------------------------
000800 CAPTURE-TIMESTAMP.
000900
001000     ACCEPT GKPV-TODAY-CCYYMMDD FROM DATE YYYYMMDD.
001100     ACCEPT GKPV-NOW-HHMMSSHH FROM TIME.
001200
001300     MOVE GKPV-TODAY-CCYY TO GKPV-STAMP-CCYY.
001400     MOVE "-"             TO GKPV-STAMP-DASH-1.
001500     MOVE GKPV-TODAY-MM   TO GKPV-STAMP-MM.
001600     MOVE "-"             TO GKPV-STAMP-DASH-2.
001700     MOVE GKPV-TODAY-DD   TO GKPV-STAMP-DD.
001800     MOVE "-"             TO GKPV-STAMP-DASH-3.
001900     MOVE GKPV-NOW-HH     TO GKPV-STAMP-HH.
002000     MOVE "."             TO GKPV-STAMP-DOT-1.
002100     MOVE GKPV-NOW-MM     TO GKPV-STAMP-MIN.
002200     MOVE "."             TO GKPV-STAMP-DOT-2.
002300     MOVE GKPV-NOW-SS     TO GKPV-STAMP-SEC.
002400*------------------------------------------------------------
