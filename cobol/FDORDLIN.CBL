000100*----------------------------------------------------------------
000200*  FDORDLIN.CBL  -  Record layout for the ORDER-LINE-ITEM file
000300*  1994-07-05  JK   original cut
000400*  1994-07-05  JK   no surrogate key on this record - relative
000500*                   slot is assigned by W-ORDLIN-REL-KEY as each
000600*                   line is appended under its ORDHDR-ID.
000700*----------------------------------------------------------------
000800 FD  ORDER-LINE-ITEM-FILE
000900     LABEL RECORDS ARE STANDARD.
001000
001100 01  ORDLIN-RECORD.
001200     05  ORDLIN-ORDER-ID       PIC 9(9).
001300     05  ORDLIN-MENU-ID        PIC 9(9).
001400     05  ORDLIN-QUANTITY       PIC 9(7).
001500     05  FILLER                PIC X(01).
