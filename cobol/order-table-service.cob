000100*----------------------------------------------------------------
000200*  ORDER-TABLE-SERVICE.COB
000300*
000400*  Dining table master file maintenance - add, list, change-
000500*  empty and change-number-of-guests, each a separate RULE
000600*  check against ORDER-TABLE-FILE and (for change-empty) a
000700*  sequential scan of ORDER-FILE for an active order.  Same
000800*  single-option-fans-out-to-several-PERFORMed-operations
000900*  submenu shape this shop uses on every master file with
001000*  more than two maintenance options.
001100*----------------------------------------------------------------
001200*  CHANGE LOG
001300*  ----------
001400*  1994-05-02  NP   0000   original cut - ADD and LIST only           0000
001500*  1994-06-18  NP   0034   CHANGE-EMPTY-MODULE added, RULE T3         0034
001600*                          (grouped table) check wired in             0034
001700*  1994-07-05  NP   0052   RULE T4 (active order) scan added -        0052
001800*                          operators had been emptying tables         0052
001900*                          mid-meal, kitchen lost the ticket          0052
002000*  1995-09-12  RT   0068   CHANGE-GUESTS-MODULE added, RULE T1        0068
002100*                          checked first so a bad count never         0068
002200*                          burns a read on the table file             0068
002300*  1997-02-04  RT   0076   RULE T1 negative-guest test moved          0076
002400*                          ahead of the table lookup - was            0076
002500*                          rejecting AFTER burning a read             0076
002600*  1998-12-02  PB   0082   Y2K READINESS REVIEW - no date fields      0082
002700*                          on ORDTBL-RECORD, marked COMPLIANT         0082
002800*  2000-03-08  RT   0086   VALID-CONTROL-MENU-OPTION widened to       0086
002900*                          0 THRU 4, was still capped at 2 from       0086
003000*                          the original ADD/LIST-only cut             0086
003100*----------------------------------------------------------------
003200 IDENTIFICATION DIVISION.
003300 PROGRAM-ID. order-table-service.
003400 AUTHOR. N PARRA.
003500 INSTALLATION. KITCHENPOS DATA CENTER.
003600 DATE-WRITTEN. 05/02/94.
003700 DATE-COMPILED.
003800 SECURITY.  COMPANY CONFIDENTIAL - OPERATIONS STAFF ONLY.
003900
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM
004400     CLASS VALID-MENU-DIGIT  IS "0" THRU "4"
004500     UPSI-0 IS W-OPERATOR-OVERRIDE-SW.
004600
004700 INPUT-OUTPUT SECTION.
004800    FILE-CONTROL.
004900
005000       COPY "SLORDTBL.CBL".
005100       COPY "SLORDER.CBL".
005200       COPY "SLKPCTL.CBL".
005300
005400 DATA DIVISION.
005500    FILE SECTION.
005600
005700       COPY "FDORDTBL.CBL".
005800       COPY "FDORDER.CBL".
005900       COPY "FDKPCTL.CBL".
006000
006100    WORKING-STORAGE SECTION.
006200
006400
006500       01  W-CONTROL-MENU-OPTION          PIC 9.
006600           88  VALID-CONTROL-MENU-OPTION   VALUE 0 THRU 4.
006700
006800      01  W-CONTROL-MENU-OPTION-R REDEFINES W-CONTROL-MENU-OPTION.
006900           05  W-CONTROL-MENU-OPTION-X    PIC X.
007000
007100       01  W-FOUND-ORDER-TABLE-RECORD     PIC X.
007200           88  W-FOUND-ORDER-TABLE          VALUE "Y".
007300
007400       01  W-FOUND-ORDER-RECORD           PIC X.
007500           88  W-FOUND-ORDER                VALUE "Y".
007600
007700       01  W-END-OF-ORDER-FILE            PIC X.
007800           88  W-END-OF-ORDER                VALUE "Y".
007900
008000       01  W-END-OF-ORDER-FILE-R REDEFINES W-END-OF-ORDER-FILE.
008100           05  FILLER                     PIC X.
008200
008300       01  W-END-OF-ORDER-TABLE-FILE      PIC X.
008400           88  END-OF-ORDER-TABLE-FILE      VALUE "Y".
008500
008600       01  W-END-OF-ORDER-TABLE-FILE-R
008700                        REDEFINES W-END-OF-ORDER-TABLE-FILE.
008800           05  FILLER                     PIC X.
008900
009000       01  W-TABLE-HAS-ACTIVE-ORDER       PIC X.
009100           88  TABLE-HAS-ACTIVE-ORDER       VALUE "Y".
009200
009300       01  W-SCAN-TABLE-ID                PIC 9(9).
009400
009500       01  W-ERROR-WRITING                PIC X.
009600           88  ERROR-WRITING                 VALUE "Y".
009700
009800       01  W-REJECT                       PIC X.
009900           88  REQUEST-IS-REJECTED           VALUE "Y".
010000
010100       77  ENTRY-ORDTBL-ID                PIC 9(9).
010200       77  ENTRY-NBR-OF-GUESTS            PIC S9(5).
010300       77  ENTRY-IS-EMPTY                 PIC X.
010400     77  W-LIST-COUNT                   PIC S9(5) COMP VALUE ZERO.
010500       01  W-VALID-ANSWER                 PIC X.
010600           88  VALID-ANSWER                  VALUE "Y", "N".
010700
010800       77  MSG-CONFIRMATION               PIC X(45).
010900       77  DUMMY                          PIC X.
011000
011100 PROCEDURE DIVISION.
011200
011300     PERFORM GET-MENU-OPTION
011400     PERFORM GET-MENU-OPTION UNTIL
011500                                 W-CONTROL-MENU-OPTION EQUAL ZERO
011600                              OR VALID-CONTROL-MENU-OPTION.
011700
011800     PERFORM 0200-DO-OPTIONS UNTIL W-CONTROL-MENU-OPTION EQUAL ZERO.
011900
012000     EXIT PROGRAM.
012100
012200     STOP RUN.
012300*----------------------------------------------------------------
012400
012500 GET-MENU-OPTION.
012600
012700     PERFORM CLEAR-SCREEN.
012800     DISPLAY "                   ORDER TABLE MAINTENANCE PROGRAM".
012900     DISPLAY " "
013000     DISPLAY "                 ---------------------------------".
013100     DISPLAY "                 | 1 - ADD ORDER TABLE           |".
013200     DISPLAY "                 | 2 - LIST ORDER TABLES         |".
013300     DISPLAY "                 | 3 - CHANGE EMPTY FLAG         |".
013400     DISPLAY "                 | 4 - CHANGE NUMBER OF GUESTS   |".
013500     DISPLAY "                 | 0 - EXIT                      |".
013600     DISPLAY "                 ---------------------------------".
013700     DISPLAY " "
013800     DISPLAY "                   - CHOOSE AN OPTION FROM MENU:  ".
013900     PERFORM JUMP-LINE 11 TIMES.
014000     ACCEPT W-CONTROL-MENU-OPTION
014100
014200     IF W-CONTROL-MENU-OPTION EQUAL ZERO
014300        DISPLAY "PROGRAM TERMINATED !"
014400     ELSE
014500        IF NOT VALID-CONTROL-MENU-OPTION
014600           DISPLAY "INVALID OPTION ! <ENTER> TO CONTINUE"
014700           ACCEPT DUMMY.
014800*----------------------------------------------------------------
014900
015000 0200-DO-OPTIONS.
015100
015200     OPEN I-O ORDER-TABLE-FILE.
015300     OPEN I-O KPCTL-FILE.
015400     OPEN INPUT ORDER-FILE.
015500
015600     GO TO 0210-RUN-OPTION-1 0220-RUN-OPTION-2 0230-RUN-OPTION-3
015700           0240-RUN-OPTION-4
015800           DEPENDING ON W-CONTROL-MENU-OPTION.
015900     GO TO 0290-DO-OPTIONS-EXIT.
016000
016100 0210-RUN-OPTION-1.
016200     PERFORM 0410-ADD-MODULE THRU 0410-ADD-MODULE-EXIT.
016300     GO TO 0290-DO-OPTIONS-EXIT.
016400
016500 0220-RUN-OPTION-2.
016600     PERFORM 0420-LIST-MODULE THRU 0420-LIST-MODULE-EXIT.
016700     GO TO 0290-DO-OPTIONS-EXIT.
016800
016900 0230-RUN-OPTION-3.
017000     PERFORM 0430-CHANGE-EMPTY-MODULE THRU
017100             0430-CHANGE-EMPTY-MODULE-EXIT.
017200     GO TO 0290-DO-OPTIONS-EXIT.
017300
017400 0240-RUN-OPTION-4.
017500     PERFORM 0440-CHANGE-GUESTS-MODULE THRU
017600             0440-CHANGE-GUESTS-MODULE-EXIT.
017700
017800 0290-DO-OPTIONS-EXIT.
017900     CLOSE ORDER-TABLE-FILE.
018000     CLOSE KPCTL-FILE.
018100     CLOSE ORDER-FILE.
018200
018300     PERFORM GET-MENU-OPTION.
018400     PERFORM GET-MENU-OPTION UNTIL
018500                                 W-CONTROL-MENU-OPTION EQUAL ZERO
018600                              OR VALID-CONTROL-MENU-OPTION.
018700*----------------------------------------------------------------
018800
018900
019000 0410-ADD-MODULE.
019100
019200     DISPLAY "NUMBER OF GUESTS: "
019300     ACCEPT ENTRY-NBR-OF-GUESTS.
019400     DISPLAY "IS EMPTY (Y/N): "
019500     ACCEPT ENTRY-IS-EMPTY.
019600
019700     MOVE "N" TO W-ERROR-WRITING.
019800     MOVE ENTRY-NBR-OF-GUESTS TO ORDTBL-NBR-OF-GUESTS.
019900     MOVE ENTRY-IS-EMPTY TO ORDTBL-IS-EMPTY.
020000     MOVE ZERO TO ORDTBL-GROUP-ID.
020100
020200     PERFORM ISSUE-NEW-ORDER-TABLE-ID.
020300
020400     WRITE ORDTBL-RECORD
020500        INVALID KEY
020600           MOVE "Y" TO W-ERROR-WRITING.
020700
020800     IF ERROR-WRITING
020900    DISPLAY "ERROR WHILE WRITING THE RECORD ! <ENTER> TO CONTINUE"
021000     ELSE
021100        DISPLAY "----- RECORD ADDED, ID = " ORDTBL-ID " -----".
021200     ACCEPT DUMMY.
021300 0410-ADD-MODULE-EXIT.
021400     EXIT.
021500*----------------------------------------------------------------
021600
021700 0420-LIST-MODULE.
021800
021900     MOVE ZERO TO W-LIST-COUNT.
022000     MOVE "N" TO W-END-OF-ORDER-TABLE-FILE.
022100
022200     PERFORM CLEAR-SCREEN.
022300     PERFORM READ-ORDER-TABLE-NEXT-RECORD.
022400
022500     PERFORM LIST-ONE-ORDER-TABLE-RECORD
022600        UNTIL END-OF-ORDER-TABLE-FILE.
022700
022800     DISPLAY "TOTAL ORDER TABLES LISTED: " W-LIST-COUNT.
022900     DISPLAY "<ENTER> TO RETURN"
023000     ACCEPT DUMMY.
023100 0420-LIST-MODULE-EXIT.
023200     EXIT.
023300*----------------------------------------------------------------
023400
023500 LIST-ONE-ORDER-TABLE-RECORD.
023600
023700     ADD 1 TO W-LIST-COUNT.
023800     DISPLAY ORDTBL-ID " GROUP " ORDTBL-GROUP-ID
023900             " GUESTS " ORDTBL-NBR-OF-GUESTS
024000             " EMPTY " ORDTBL-IS-EMPTY.
024100
024200     PERFORM READ-ORDER-TABLE-NEXT-RECORD.
024300*----------------------------------------------------------------
024400
024500 0430-CHANGE-EMPTY-MODULE.
024600
024700     MOVE "N" TO W-REJECT.
024800     DISPLAY "ORDER TABLE ID: "
024900     ACCEPT ENTRY-ORDTBL-ID.
025000     DISPLAY "NEW IS-EMPTY VALUE (Y/N): "
025100     ACCEPT ENTRY-IS-EMPTY.
025200
025300     MOVE ENTRY-ORDTBL-ID TO ORDTBL-ID
025400     PERFORM LOOK-FOR-ORDER-TABLE-RECORD.
025500
025600     IF NOT W-FOUND-ORDER-TABLE
025700        DISPLAY "*** ORDER TABLE DOES NOT EXIST ***"
025800        MOVE "Y" TO W-REJECT
025900     ELSE
026000        IF ORDTBL-GROUP-ID NOT EQUAL ZERO
026100          DISPLAY "*** TABLE BELONGS TO AN ACTIVE TABLE GROUP ***"
026200           MOVE "Y" TO W-REJECT
026300        ELSE
026400           MOVE ORDTBL-ID TO W-SCAN-TABLE-ID
026500           PERFORM SCAN-ORDERS-FOR-ACTIVE-TABLE
026600           IF TABLE-HAS-ACTIVE-ORDER
026700              DISPLAY "*** TABLE HAS AN ACTIVE ORDER ***"
026800              MOVE "Y" TO W-REJECT.
026900
027000     IF NOT REQUEST-IS-REJECTED
027100        MOVE ENTRY-IS-EMPTY TO ORDTBL-IS-EMPTY
027200        REWRITE ORDTBL-RECORD
027300           INVALID KEY
027400              MOVE "Y" TO W-REJECT
027500        DISPLAY "----- ORDER TABLE UPDATED -----".
027600
027700     ACCEPT DUMMY.
027800 0430-CHANGE-EMPTY-MODULE-EXIT.
027900     EXIT.
028000*----------------------------------------------------------------
028100
028200 0440-CHANGE-GUESTS-MODULE.
028300
028400     MOVE "N" TO W-REJECT.
028500     DISPLAY "ORDER TABLE ID: "
028600     ACCEPT ENTRY-ORDTBL-ID.
028700     DISPLAY "NEW NUMBER OF GUESTS: "
028800     ACCEPT ENTRY-NBR-OF-GUESTS.
028900
029000     IF ENTRY-NBR-OF-GUESTS < ZERO
029100        DISPLAY "*** NUMBER OF GUESTS CANNOT BE NEGATIVE ***"
029200        MOVE "Y" TO W-REJECT
029300     ELSE
029400        MOVE ENTRY-ORDTBL-ID TO ORDTBL-ID
029500        PERFORM LOOK-FOR-ORDER-TABLE-RECORD
029600        IF NOT W-FOUND-ORDER-TABLE
029700           DISPLAY "*** ORDER TABLE DOES NOT EXIST ***"
029800           MOVE "Y" TO W-REJECT
029900        ELSE
030000           IF ORDTBL-IS-EMPTY EQUAL "Y"
030100          DISPLAY "*** TABLE IS EMPTY, CANNOT SET GUEST COUNT ***"
030200              MOVE "Y" TO W-REJECT.
030300
030400     IF NOT REQUEST-IS-REJECTED
030500        MOVE ENTRY-NBR-OF-GUESTS TO ORDTBL-NBR-OF-GUESTS
030600        REWRITE ORDTBL-RECORD
030700           INVALID KEY
030800              MOVE "Y" TO W-REJECT
030900        DISPLAY "----- ORDER TABLE UPDATED -----".
031000
031100     ACCEPT DUMMY.
031200 0440-CHANGE-GUESTS-MODULE-EXIT.
031300     EXIT.
031400*----------------------------------------------------------------
031500
031600 COPY "PL-LOOK-FOR-ORDER-TABLE-RECORD.CBL".
031700 COPY "PL-LOOK-FOR-ORDER-RECORD.CBL".
031800 COPY "READ-ORDER-TABLE-NEXT-RECORD.CBL".
031900 COPY "READ-ORDER-NEXT-RECORD.CBL".
032000 COPY "ADD-NEW-ORDER-TABLE.CBL".
032100 COPY "PLGENERAL.CBL".
032200*----------------------------------------------------------------
