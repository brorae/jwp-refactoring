000100*----------------------------------------------------------------
000200*  SLMENU.CBL  -  SELECT clause for the MENU master file
000300*  1994-03-01  JK   original cut
000400*----------------------------------------------------------------
000500 SELECT MENU-FILE
000600        ASSIGN TO "MENU"
000700        ORGANIZATION IS RELATIVE
000800        ACCESS MODE IS DYNAMIC
000900        RELATIVE KEY IS MENU-ID.
