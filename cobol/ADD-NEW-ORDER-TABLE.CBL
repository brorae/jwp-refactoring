000100*----------------------------------------------------------------
000200*  ADD-NEW-ORDER-TABLE.CBL - issues a new surrogate ORDTBL-ID
000300*  from KPCTL-LAST-ORDTBL.
000400*----------------------------------------------------------------
000500 ISSUE-NEW-ORDER-TABLE-ID.
000600
000700     MOVE 1 TO KPCTL-KEY.
000800     READ KPCTL-FILE RECORD.
000900
001000     ADD 1 TO KPCTL-LAST-ORDTBL.
001100     MOVE KPCTL-LAST-ORDTBL TO ORDTBL-ID.
001200
001300     REWRITE KPCTL-RECORD
001400        INVALID KEY
001500           MOVE "Y" TO W-ERROR-WRITING.
001600*------------------------------------------------------------
