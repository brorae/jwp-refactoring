000100*----------------------------------------------------------------
000200*  FDKPCTL.CBL  -  Record layout for the kitchenpos control file
000300*  1994-02-08  JK   original cut, single-record counter file
000400*  1994-03-01  JK   added KPCTL-LAST-MENU after menu-pricing job
000500*  1994-05-02  JK   added KPCTL-LAST-ORDTBL, KPCTL-LAST-TBLGRP
000600*  1994-07-05  JK   added KPCTL-LAST-ORDER
000700*----------------------------------------------------------------
000800 FD  KPCTL-FILE
000900     LABEL RECORDS ARE STANDARD.
001000
001100 01  KPCTL-RECORD.
001200     05  KPCTL-KEY             PIC 9(1).
001300     05  KPCTL-LAST-MENUGP     PIC 9(9).
001400     05  KPCTL-LAST-MENU       PIC 9(9).
001500     05  KPCTL-LAST-ORDTBL     PIC 9(9).
001600     05  KPCTL-LAST-TBLGRP     PIC 9(9).
001700     05  KPCTL-LAST-ORDER      PIC 9(9).
001800     05  FILLER                PIC X(05).
