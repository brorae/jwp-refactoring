000100*----------------------------------------------------------------
000200*  ADD-NEW-ORDER.CBL - issues a new surrogate ORDHDR-ID from
000300*  KPCTL-LAST-ORDER.
000400*----------------------------------------------------------------
000500 ISSUE-NEW-ORDER-ID.
000600
000700     MOVE 1 TO KPCTL-KEY.
000800     READ KPCTL-FILE RECORD.
000900
001000     ADD 1 TO KPCTL-LAST-ORDER.
001100     MOVE KPCTL-LAST-ORDER TO ORDHDR-ID.
001200
001300     REWRITE KPCTL-RECORD
001400        INVALID KEY
001500           MOVE "Y" TO W-ERROR-WRITING.
001600*------------------------------------------------------------
