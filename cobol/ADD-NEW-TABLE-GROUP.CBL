000100*----------------------------------------------------------------
000200*  ADD-NEW-TABLE-GROUP.CBL - issues a new surrogate TBLGRP-ID
000300*  from KPCTL-LAST-TBLGRP.
000400*----------------------------------------------------------------
000500 ISSUE-NEW-TABLE-GROUP-ID.
000600
000700     MOVE 1 TO KPCTL-KEY.
000800     READ KPCTL-FILE RECORD.
000900
001000     ADD 1 TO KPCTL-LAST-TBLGRP.
001100     MOVE KPCTL-LAST-TBLGRP TO TBLGRP-ID.
001200
001300     REWRITE KPCTL-RECORD
001400        INVALID KEY
001500           MOVE "Y" TO W-ERROR-WRITING.
001600*------------------------------------------------------------
