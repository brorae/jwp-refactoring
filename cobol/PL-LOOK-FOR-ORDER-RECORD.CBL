000100*----------------------------------------------------------------
000200*  PL-LOOK-FOR-ORDER-RECORD.CBL
000300*  RULE O5 - caller moves the candidate id into ORDHDR-ID first;
000400*  this paragraph sets W-FOUND-ORDER-RECORD.
000500*
000600*  Also carries SCAN-ORDERS-FOR-ACTIVE-TABLE, the RULE T4
000700*  (active order against a table) check.  ORDER-FILE carries
000800*  no secondary index on ORDHDR-TABLE-ID, so this has to be a
000900*  straight sequential scan of the whole file.
001000*  1994-07-05  JK   original cut
001100*----------------------------------------------------------------
001200 LOOK-FOR-ORDER-RECORD.
001300
001400     MOVE "Y" TO W-FOUND-ORDER-RECORD.
001500
001600     READ ORDER-FILE RECORD
001700        INVALID KEY
001800           MOVE "N" TO W-FOUND-ORDER-RECORD.
001900*------------------------------------------------------------
002000
002100 SCAN-ORDERS-FOR-ACTIVE-TABLE.
002200
002300     MOVE "N" TO W-TABLE-HAS-ACTIVE-ORDER.
002400     MOVE "N" TO W-END-OF-ORDER-FILE.
002500
002600     PERFORM READ-ORDER-NEXT-RECORD.
002700
002800     PERFORM TEST-ONE-ORDER-FOR-ACTIVE-TABLE
002900        UNTIL W-END-OF-ORDER-FILE
003000           OR TABLE-HAS-ACTIVE-ORDER.
003100*------------------------------------------------------------
003200
003300 TEST-ONE-ORDER-FOR-ACTIVE-TABLE.
003400
003500     IF ORDHDR-TABLE-ID EQUAL W-SCAN-TABLE-ID
003600        IF ORDHDR-COOKING OR ORDHDR-MEAL
003700           MOVE "Y" TO W-TABLE-HAS-ACTIVE-ORDER.
003800
003900     IF NOT TABLE-HAS-ACTIVE-ORDER
004000        PERFORM READ-ORDER-NEXT-RECORD.
004100*------------------------------------------------------------
