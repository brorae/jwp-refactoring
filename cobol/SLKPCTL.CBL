000100*----------------------------------------------------------------
000200*  SLKPCTL.CBL  -  SELECT clause for the kitchenpos control file
000300*  1994-02-08  JK   original cut - one record, one counter per
000400*                   entity (MENUGP, MENU, ORDTBL, TBLGRP, ORDER)
000500*                   that needs a new surrogate ID on write.
000600*----------------------------------------------------------------
000700 SELECT KPCTL-FILE
000800        ASSIGN TO "KPCTL"
000900        ORGANIZATION IS RELATIVE
001000        ACCESS MODE IS DYNAMIC
001100        RELATIVE KEY IS KPCTL-KEY.
