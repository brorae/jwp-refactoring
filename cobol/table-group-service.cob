000100*----------------------------------------------------------------
000200*  TABLE-GROUP-SERVICE.COB
000300*
000400*  Builds one new TABLE-GROUP record from a keyed list of order
000500*  table ids and stamps each listed table with the new group's
000600*  ID.  Mapping only, by design - this unit does not check that
000700*  a table exists, is empty, or is ungrouped before stamping it;
000800*  that enforcement lives upstream of what was mounted for this
000900*  job and is not to be guessed at here.  Same "key one id at a
001000*  time, <ENTER> blank to end the list" shape used by every
001100*  program in this shop that builds a variable-length list on
001200*  the screen before writing anything.
001300*----------------------------------------------------------------
001400*  CHANGE LOG
001500*  ----------
001600*  1994-06-18  BG   0000   original cut                               0000
001700*  1998-12-02  PB   0009   Y2K READINESS REVIEW - TBLGRP-CREATED-     0009
001800*                          AT is CCYY-based via wsstamp.cbl,          0009
001900*                          marked COMPLIANT                           0009
002000*  2001-07-09  KD   0013   CAPTURE-TIMESTAMP now called before        0013
002100*                          the header WRITE instead of after,         0013
002200*                          TBLGRP-CREATED-AT was coming up blank      0013
002300*                          on the very first group of the day         0013
002400*----------------------------------------------------------------
002500 IDENTIFICATION DIVISION.
002600 PROGRAM-ID. table-group-service.
002700 AUTHOR. B GRAY.
002800 INSTALLATION. KITCHENPOS DATA CENTER.
002900 DATE-WRITTEN. 06/18/94.
003000 DATE-COMPILED.
003100 SECURITY.  COMPANY CONFIDENTIAL - OPERATIONS STAFF ONLY.
003200
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SPECIAL-NAMES.
003600     C01 IS TOP-OF-FORM
003700     CLASS VALID-MENU-DIGIT  IS "0" THRU "1"
003800     UPSI-0 IS W-OPERATOR-OVERRIDE-SW.
003900
004000 INPUT-OUTPUT SECTION.
004100    FILE-CONTROL.
004200
004300       COPY "SLTBLGRP.CBL".
004400       COPY "SLORDTBL.CBL".
004500       COPY "SLKPCTL.CBL".
004600
004700 DATA DIVISION.
004800    FILE SECTION.
004900
005000       COPY "FDTBLGRP.CBL".
005100       COPY "FDORDTBL.CBL".
005200       COPY "FDKPCTL.CBL".
005300
005400    WORKING-STORAGE SECTION.
005500
005700       COPY "wsstamp.cbl".
005800
005900       01  W-OPTION                       PIC 9.
006000           88  VALID-OPTION                VALUE 0 THRU 1.
006100
006200       01  W-OPTION-R REDEFINES W-OPTION.
006300           05  W-OPTION-X                 PIC X.
006400
006500       01  W-FOUND-ORDER-TABLE-RECORD     PIC X.
006600           88  W-FOUND-ORDER-TABLE          VALUE "Y".
006700
006800       01  W-FOUND-ORDER-TABLE-RECORD-R
006900                        REDEFINES W-FOUND-ORDER-TABLE-RECORD.
007000           05  FILLER                     PIC X.
007100
007200       01  W-ERROR-WRITING                PIC X.
007300           88  ERROR-WRITING                 VALUE "Y".
007400
007500       01  W-ERROR-WRITING-R REDEFINES W-ERROR-WRITING.
007600           05  FILLER                     PIC X.
007700
007800       01  W-SAVED-TABLE-ID-TABLE.
007900           05  W-SAVED-TABLE-ID OCCURS 20 TIMES  PIC 9(9).
008000
008100       77  ENTRY-ORDTBL-ID                PIC 9(9).
008200     77  W-TABLE-COUNT                  PIC S9(3) COMP VALUE ZERO.
008300       01  W-VALID-ANSWER                 PIC X.
008400           88  VALID-ANSWER                  VALUE "Y", "N".
008500
008600       77  MSG-CONFIRMATION               PIC X(52).
008700       77  DUMMY                          PIC X.
008800
008900 PROCEDURE DIVISION.
009000
009100     PERFORM GET-MENU-OPTION
009200     PERFORM GET-MENU-OPTION UNTIL
009300                                 W-OPTION EQUAL ZERO
009400                              OR VALID-OPTION.
009500
009600     PERFORM 0200-DO-OPTIONS UNTIL W-OPTION EQUAL ZERO.
009700
009800     EXIT PROGRAM.
009900
010000     STOP RUN.
010100*----------------------------------------------------------------
010200
010300 GET-MENU-OPTION.
010400
010500     PERFORM CLEAR-SCREEN.
010600     DISPLAY "                   TABLE GROUP MAINTENANCE PROGRAM".
010700     DISPLAY " "
010800     DISPLAY "                    ------------------------------".
010900     DISPLAY "                    | 1 - GROUP TABLES           |".
011000     DISPLAY "                    | 0 - EXIT                   |".
011100     DISPLAY "                    ------------------------------".
011200     DISPLAY " "
011300     DISPLAY "                   - CHOOSE AN OPTION FROM MENU:  ".
011400     PERFORM JUMP-LINE 13 TIMES.
011500     ACCEPT W-OPTION
011600
011700     IF W-OPTION EQUAL ZERO
011800        DISPLAY "PROGRAM TERMINATED !"
011900     ELSE
012000        IF NOT VALID-OPTION
012100           DISPLAY "INVALID OPTION ! <ENTER> TO CONTINUE"
012200           ACCEPT DUMMY.
012300*----------------------------------------------------------------
012400
012500 0200-DO-OPTIONS.
012600
012700     OPEN I-O TABLE-GROUP-FILE.
012800     OPEN I-O ORDER-TABLE-FILE.
012900     OPEN I-O KPCTL-FILE.
013000
013100     GO TO 0210-RUN-OPTION-1 DEPENDING ON W-OPTION.
013200     GO TO 0290-DO-OPTIONS-EXIT.
013300*----------------------------------------------------------------
013400
013500 0210-RUN-OPTION-1.
013600     PERFORM 0410-GROUP-TABLES-MODULE THRU
013700             0410-GROUP-TABLES-MODULE-EXIT.
013800*----------------------------------------------------------------
013900
014000 0290-DO-OPTIONS-EXIT.
014100
014200     CLOSE TABLE-GROUP-FILE.
014300     CLOSE ORDER-TABLE-FILE.
014400     CLOSE KPCTL-FILE.
014500
014600     PERFORM GET-MENU-OPTION.
014700     PERFORM GET-MENU-OPTION UNTIL
014800                                 W-OPTION EQUAL ZERO
014900                              OR VALID-OPTION.
015000*----------------------------------------------------------------
015100
015200 0410-GROUP-TABLES-MODULE.
015300
015400     MOVE ZERO TO W-TABLE-COUNT.
015500
015600     PERFORM GET-AN-ORDER-TABLE-ID.
015700     PERFORM COLLECT-ANOTHER-ORDER-TABLE-ID
015800        UNTIL ENTRY-ORDTBL-ID EQUAL ZERO.
015900
016000     PERFORM SAVE-THE-TABLE-GROUP.
016100*----------------------------------------------------------------
016200
016300 GET-AN-ORDER-TABLE-ID.
016400
016500     DISPLAY "ORDER TABLE ID (ZERO TO END THE LIST): "
016600     ACCEPT ENTRY-ORDTBL-ID.
016700*----------------------------------------------------------------
016800
016900 COLLECT-ANOTHER-ORDER-TABLE-ID.
017000
017100     ADD 1 TO W-TABLE-COUNT
017200     MOVE ENTRY-ORDTBL-ID TO W-SAVED-TABLE-ID (W-TABLE-COUNT)
017300     PERFORM GET-AN-ORDER-TABLE-ID.
017400*----------------------------------------------------------------
017500
017600 SAVE-THE-TABLE-GROUP.
017700
017800     MOVE "N" TO W-ERROR-WRITING.
017900     PERFORM CAPTURE-TIMESTAMP.
018000     MOVE GKPV-STAMP TO TBLGRP-CREATED-AT.
018100
018200     PERFORM ISSUE-NEW-TABLE-GROUP-ID.
018300
018400     WRITE TBLGRP-RECORD
018500        INVALID KEY
018600           MOVE "Y" TO W-ERROR-WRITING.
018700
018800     IF ERROR-WRITING
018900    DISPLAY "ERROR WHILE WRITING THE RECORD ! <ENTER> TO CONTINUE"
019000     ELSE
019100        PERFORM STAMP-EACH-TABLE-WITH-GROUP-ID
019200           VARYING W-TABLE-COUNT FROM W-TABLE-COUNT BY -1
019300           UNTIL W-TABLE-COUNT = ZERO
019400   DISPLAY "----- TABLES GROUPED, GROUP ID = " TBLGRP-ID " -----".
019500
019600     ACCEPT DUMMY.
019700 0410-GROUP-TABLES-MODULE-EXIT.
019800     EXIT.
019900*----------------------------------------------------------------
020000
020100 STAMP-EACH-TABLE-WITH-GROUP-ID.
020200
020300     MOVE W-SAVED-TABLE-ID (W-TABLE-COUNT) TO ORDTBL-ID
020400     PERFORM LOOK-FOR-ORDER-TABLE-RECORD
020500
020600     IF W-FOUND-ORDER-TABLE
020700        MOVE TBLGRP-ID TO ORDTBL-GROUP-ID
020800        REWRITE ORDTBL-RECORD
020900           INVALID KEY
021000              MOVE "Y" TO W-ERROR-WRITING.
021100*----------------------------------------------------------------
021200
021300 COPY "PL-LOOK-FOR-ORDER-TABLE-RECORD.CBL".
021400 COPY "ADD-NEW-TABLE-GROUP.CBL".
021500 COPY "PL-CAPTURE-TIMESTAMP.CBL".
021600 COPY "PLGENERAL.CBL".
021700*----------------------------------------------------------------
