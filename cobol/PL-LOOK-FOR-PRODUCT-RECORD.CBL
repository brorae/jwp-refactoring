000100*----------------------------------------------------------------
000200*  PL-LOOK-FOR-PRODUCT-RECORD.CBL
000300*  RULE M2 - caller moves the candidate id into PRODCT-ID first;
000400*  this paragraph sets W-FOUND-PRODUCT-RECORD and, when found,
000500*  leaves PRODCT-RECORD loaded (PRODCT-PRICE in particular) for
000600*  the caller to re-stamp onto a MENUPRD-RECORD.
000700*  1994-03-01  JK   original cut
000800*----------------------------------------------------------------
000900 LOOK-FOR-PRODUCT-RECORD.
001000
001100     MOVE "Y" TO W-FOUND-PRODUCT-RECORD.
001200
001300     READ PRODUCT-FILE RECORD
001400        INVALID KEY
001500           MOVE "N" TO W-FOUND-PRODUCT-RECORD.
001600*------------------------------------------------------------
