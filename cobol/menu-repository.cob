000100*----------------------------------------------------------------
000200*  MENU-REPOSITORY.COB
000300*
000400*  Save/find composition logic for the MENU / MENU-PRODUCT pair.
000500*  CALLed from menu-service over MENULK-AREA.  Owns MENU-FILE
000600*  and MENU-PRODUCT-FILE entirely - every PRICE value that
000700*  leaves this program, on SAVE or on FINDALL, is read fresh off
000800*  PRODUCT-FILE first.  Plain list-and-join shape, one header
000900*  read driving a keyed scan of its line-item file, same as
001000*  every other header/line pair this shop carries.
001100*----------------------------------------------------------------
001200*  CHANGE LOG
001300*  ----------
001400*  1994-03-01  CS   0000   original cut - FINDALL only                0000
001500*  1994-04-09  CS   0037   SAVE-MENU added, RULE M3 re-pricing        0037
001600*                          now happens here instead of trusting       0037
001700*                          menu-service's snapshot - a stale          0037
001800*                          catalog price had slipped through          0037
001900*  1995-06-21  RT   0060   ISSUE-NEW-MENU-ID moved ahead of the       0060
002000*                          header WRITE, was writing MENU-ID          0060
002100*                          zero on the first menu of a fresh file     0060
002200*  1996-11-04  RT   0071   MENUPRD-SEQ now drawn from W-NEXT-         0071
002300*                          MENUPRD-SEQ rather than reusing            0071
002400*                          MENU-ID, two menus were colliding on       0071
002500*                          relative slot 1                            0071
002600*  1998-12-02  PB   0080   Y2K READINESS REVIEW - no date fields      0080
002700*                         on MENU-RECORD/MENUPRD-RECORD, COMPLIANT    0080
002800*  2000-01-18  RT   0082   FIND-MENU-PRODUCT-LINES now STOPS          0082
002900*                          filling MENULK-LINE past entry 20,         0082
003000*                          was overrunning the OCCURS table           0082
003100*----------------------------------------------------------------
003200 IDENTIFICATION DIVISION.
003300 PROGRAM-ID. menu-repository.
003400 AUTHOR. C SANTOS.
003500 INSTALLATION. KITCHENPOS DATA CENTER.
003600 DATE-WRITTEN. 03/01/94.
003700 DATE-COMPILED.
003800 SECURITY.  COMPANY CONFIDENTIAL - OPERATIONS STAFF ONLY.
003900
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM
004400     CLASS VALID-MENU-DIGIT  IS "0" THRU "9"
004500     UPSI-0 IS W-OPERATOR-OVERRIDE-SW.
004600
004700 INPUT-OUTPUT SECTION.
004800    FILE-CONTROL.
004900
005000       COPY "SLMENU.CBL".
005100       COPY "SLMENUPRD.CBL".
005200       COPY "SLPRODCT.CBL".
005300       COPY "SLKPCTL.CBL".
005400
005500 DATA DIVISION.
005600    FILE SECTION.
005700
005800       COPY "FDMENU.CBL".
005900       COPY "FDMENUPRD.CBL".
006000       COPY "FDPRODCT.CBL".
006100       COPY "FDKPCTL.CBL".
006200
006300    WORKING-STORAGE SECTION.
006400
006500       01  W-FOUND-PRODUCT-RECORD         PIC X.
006600           88  W-FOUND-PRODUCT-REC          VALUE "Y".
006700
006800       01  W-END-OF-MENU-FILE             PIC X.
006900           88  END-OF-MENU-FILE             VALUE "Y".
007000
007100       01  W-END-OF-MENU-FILE-R REDEFINES W-END-OF-MENU-FILE.
007200           05  FILLER                     PIC X.
007300
007400       01  W-END-OF-MENU-PRODUCT-FILE     PIC X.
007500
007600       01  W-ERROR-WRITING                PIC X.
007700
007800       77  DUMMY                          PIC X.
007900
008000     01  W-NEXT-MENUPRD-SEQ             PIC S9(9) COMP VALUE ZERO.
008100
008200       01  W-NEXT-MENUPRD-SEQ-R REDEFINES W-NEXT-MENUPRD-SEQ.
008300           05  FILLER                     PIC X(4).
008400
008500     01  W-LINE-SUBSCRIPT               PIC S9(3) COMP VALUE ZERO.
008600
008700       01  W-LINE-SUBSCRIPT-R REDEFINES W-LINE-SUBSCRIPT.
008800           05  FILLER                     PIC X(2).
008900
009000       01  W-VALID-ANSWER                 PIC X.
009100           88  VALID-ANSWER                 VALUE "Y", "N".
009200
009300       77  MSG-CONFIRMATION               PIC X(40).
009400
009500 LINKAGE SECTION.
009600
009700       COPY "wsmenuln.cbl".
009800
009900 PROCEDURE DIVISION USING MENULK-AREA.
010000
010100     MOVE "N" TO MENULK-ERROR.
010200
010300     IF MENULK-SAVE-MENU
010400        GO TO 0110-DO-SAVE.
010500     IF MENULK-FIND-ALL-MENUS
010600        GO TO 0120-DO-FINDALL.
010700     GO TO 0190-DISPATCH-EXIT.
010800*----------------------------------------------------------------
010900
011000 0110-DO-SAVE.
011100     PERFORM 0410-SAVE-MENU THRU 0410-SAVE-MENU-EXIT.
011200     GO TO 0190-DISPATCH-EXIT.
011300*----------------------------------------------------------------
011400
011500 0120-DO-FINDALL.
011600     PERFORM 0420-FIND-ALL-MENUS THRU 0420-FIND-ALL-MENUS-EXIT.
011700*----------------------------------------------------------------
011800
011900 0190-DISPATCH-EXIT.
012000     GOBACK.
012100*----------------------------------------------------------------
012200
012300 0410-SAVE-MENU.
012400
012500     OPEN I-O MENU-FILE.
012600     OPEN I-O MENU-PRODUCT-FILE.
012700     OPEN I-O KPCTL-FILE.
012800     OPEN I-O PRODUCT-FILE.
012900
013000     PERFORM ADD-NEW-MENU-RECORD.
013100     PERFORM SAVE-EACH-MENU-PRODUCT-LINE
013200        VARYING W-LINE-SUBSCRIPT FROM 1 BY 1
013300        UNTIL W-LINE-SUBSCRIPT > MENULK-LINE-COUNT.
013400
013500     CLOSE MENU-FILE.
013600     CLOSE MENU-PRODUCT-FILE.
013700     CLOSE KPCTL-FILE.
013800     CLOSE PRODUCT-FILE.
013900 0410-SAVE-MENU-EXIT.
014000     EXIT.
014100*----------------------------------------------------------------
014200
014300 ADD-NEW-MENU-RECORD.
014400
014500     MOVE MENULK-MENU-NAME TO MENU-NAME.
014600     MOVE MENULK-MENU-PRICE TO MENU-PRICE.
014700     MOVE MENULK-MENU-GROUP-ID TO MENU-GROUP-ID.
014800
014900     MOVE "N" TO W-ERROR-WRITING.
015000     PERFORM ISSUE-NEW-MENU-ID.
015100     MOVE MENU-ID TO MENULK-MENU-ID.
015200
015300     IF W-ERROR-WRITING
015400        MOVE "Y" TO MENULK-ERROR.
015500
015600     WRITE MENU-RECORD
015700        INVALID KEY
015800           MOVE "Y" TO MENULK-ERROR.
015900*----------------------------------------------------------------
016000
016100 SAVE-EACH-MENU-PRODUCT-LINE.
016200
016300     MOVE MENULK-PRODUCT-ID (W-LINE-SUBSCRIPT) TO PRODCT-ID
016400     PERFORM LOOK-FOR-PRODUCT-RECORD
016500
016600     ADD 1 TO W-NEXT-MENUPRD-SEQ
016700     MOVE W-NEXT-MENUPRD-SEQ TO MENUPRD-SEQ
016800     MOVE MENULK-MENU-ID TO MENUPRD-MENU-ID
016900   MOVE MENULK-PRODUCT-ID (W-LINE-SUBSCRIPT) TO MENUPRD-PRODUCT-ID
017000     MOVE MENULK-QUANTITY (W-LINE-SUBSCRIPT) TO MENUPRD-QUANTITY
017100
017200     IF W-FOUND-PRODUCT-REC
017300        MOVE PRODCT-PRICE TO MENUPRD-PRICE
017400     ELSE
017500        MOVE ZERO TO MENUPRD-PRICE.
017600
017700     WRITE MENUPRD-RECORD
017800        INVALID KEY
017900           MOVE "Y" TO MENULK-ERROR.
018000*----------------------------------------------------------------
018100
018200 0420-FIND-ALL-MENUS.
018300
018400     OPEN INPUT MENU-FILE.
018500     OPEN INPUT MENU-PRODUCT-FILE.
018600     OPEN INPUT PRODUCT-FILE.
018700
018800     MOVE "N" TO W-END-OF-MENU-FILE.
018900     PERFORM CLEAR-SCREEN.
019000     PERFORM READ-MENU-NEXT-RECORD.
019100
019200     PERFORM DISPLAY-ONE-MENU-WITH-LINES
019300        UNTIL END-OF-MENU-FILE.
019400
019500     DISPLAY "<ENTER> TO RETURN"
019600     ACCEPT DUMMY.
019700
019800     CLOSE MENU-FILE.
019900     CLOSE MENU-PRODUCT-FILE.
020000     CLOSE PRODUCT-FILE.
020100 0420-FIND-ALL-MENUS-EXIT.
020200     EXIT.
020300*----------------------------------------------------------------
020400
020500 DISPLAY-ONE-MENU-WITH-LINES.
020600
020700     DISPLAY MENU-ID " " MENU-NAME " " MENU-PRICE
020800             " GROUP " MENU-GROUP-ID.
020900
021000     MOVE MENU-ID TO MENULK-MENU-ID.
021100     PERFORM FIND-MENU-PRODUCT-LINES.
021200
021300     PERFORM READ-MENU-NEXT-RECORD.
021400*----------------------------------------------------------------
021500
021600 FIND-MENU-PRODUCT-LINES.
021700
021800     MOVE "N" TO W-END-OF-MENU-PRODUCT-FILE.
021900     MOVE 1 TO MENUPRD-SEQ.
022000
022100     START MENU-PRODUCT-FILE KEY IS NOT LESS THAN MENUPRD-SEQ
022200        INVALID KEY
022300           MOVE "Y" TO W-END-OF-MENU-PRODUCT-FILE.
022400
022500     IF NOT W-END-OF-MENU-PRODUCT-FILE
022600        PERFORM READ-MENU-PRODUCT-NEXT-RECORD.
022700
022800     PERFORM DISPLAY-ONE-LINE-IF-MATCHED
022900        UNTIL W-END-OF-MENU-PRODUCT-FILE.
023000*----------------------------------------------------------------
023100
023200 DISPLAY-ONE-LINE-IF-MATCHED.
023300
023400     IF MENUPRD-MENU-ID EQUAL MENULK-MENU-ID
023500        MOVE MENUPRD-PRODUCT-ID TO PRODCT-ID
023600        PERFORM LOOK-FOR-PRODUCT-RECORD
023700        IF W-FOUND-PRODUCT-REC
023800           MOVE PRODCT-PRICE TO MENUPRD-PRICE
023900        ELSE
024000           MOVE ZERO TO MENUPRD-PRICE
024100        DISPLAY "   LINE " MENUPRD-PRODUCT-ID " QTY "
024200                 MENUPRD-QUANTITY " PRICE " MENUPRD-PRICE.
024300
024400     PERFORM READ-MENU-PRODUCT-NEXT-RECORD.
024500*----------------------------------------------------------------
024600
024700 COPY "PL-LOOK-FOR-PRODUCT-RECORD.CBL".
024800 COPY "READ-MENU-NEXT-RECORD.CBL".
024900 COPY "READ-MENU-PRODUCT-NEXT-RECORD.CBL".
025000 COPY "ADD-NEW-MENU.CBL".
025100 COPY "PLGENERAL.CBL".
025200*----------------------------------------------------------------
