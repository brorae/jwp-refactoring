000100*----------------------------------------------------------------
000200*  FDTBLGRP.CBL  -  Record layout for the TABLE-GROUP master file
000300*  1994-06-18  JK   original cut
000400*  1994-06-18  JK   TBLGRP-CREATED-AT is informational only, set
000500*                   from wsstamp.cbl at grouping time - no math
000600*                   is ever done against it on this file.
000700*----------------------------------------------------------------
000800 FD  TABLE-GROUP-FILE
000900     LABEL RECORDS ARE STANDARD.
001000
001100 01  TBLGRP-RECORD.
001200     05  TBLGRP-ID             PIC 9(9).
001300     05  TBLGRP-CREATED-AT     PIC X(26).
001400     05  FILLER                PIC X(01).
