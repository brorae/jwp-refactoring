000100*----------------------------------------------------------------
000200*  READ-MENU-NEXT-RECORD.CBL - sequential scan, used by the
000300*  LIST option.  No totals, no control breaks.
000400*----------------------------------------------------------------
000500 READ-MENU-NEXT-RECORD.
000600
000700     READ MENU-FILE NEXT RECORD
000800        AT END
000900           MOVE "Y" TO W-END-OF-MENU-FILE.
001000*------------------------------------------------------------
